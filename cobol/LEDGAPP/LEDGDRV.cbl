000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/LEDGDRV.cbl	$Revision: 2.4 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    LEDGDRV.
000900    AUTHOR.        R H MUNOZ.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  04/09/1984.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    04/09/84  RHM   LDG-0001   ORIGINAL DRIVER -- REPLACES THE
001900*                                ON-LINE BALANCE WICKET FOR THE
002000*                                NIGHTLY RECONCILIATION RUN
002100*    11/02/85  RHM   LDG-0015   ADDED LIST AND GET DISPATCH CODES
002200*    02/14/88  CAT   LDG-0074   ADDED RUN-LOG OUTPUT, ONE LINE PER
002300*                                REQUEST PROCESSED
002400*    06/21/91  PQV   LDG-0131   REWORKED DISPATCH TABLE TO ADD
002500*                                CANCEL-BALANCE AND QUERY-TXN
002600*    09/09/95  PQV   LDG-0210   ADDED UPSI-0 SWITCH TO SUPPRESS
002700*                                THE RUN-LOG ON RERUN
002800*    01/29/99  WFO   LDG-0248   Y2K REVIEW -- LK-CURRENT-TIMESTAMP
002900*                                ALREADY CARRIES A 4-DIGIT YEAR,
003000*                                CONFIRMED CALLERS PASS CCYY, NO
003100*                                CHANGE REQUIRED, SIGNED OFF
003200*    03/15/02  DKR   LDG-0298   ADDED DISPATCH FOR DELETE-ACCOUNT
003300*    07/08/04  DKR   LDG-0341   TIGHTENED EOF HANDLING AFTER A
003400*                                SHORT RUN LEFT RUN-LOG UNCLOSED
003450*    09/14/04  CAT   LDG-0267   GET-ACCOUNT DISPATCH NOW CARRIES
003460*                                USER-ID, STATUS, AND BOTH
003470*                                TIMESTAMPS TO AND FROM ACCTGET,
003480*                                TO MATCH THAT SERVICE'S WIDENED
003490*                                LINKAGE SECTION
003492*    03/02/04  CAT   LDG-0305   ADDED RLG-STAMP-BROKEN REDEFINES
003494*                                AND A MIDNIGHT-ROLLOVER CONSOLE
003496*                                MESSAGE IN C-200 SO OPERATIONS
003498*                                CAN SEE A RUN LOG THAT SPANS TWO
003499*                                CALENDAR DAYS
003500***************************************************************
003600    ENVIRONMENT DIVISION.
003700    CONFIGURATION SECTION.
003800    SOURCE-COMPUTER.   MTDC-3090.
003900    OBJECT-COMPUTER.   MTDC-3090.
004000    SPECIAL-NAMES.
004100        C01 IS TOP-OF-FORM
004200        CLASS NUMERIC-REQ-CODE IS "1" THRU "7"
004300        UPSI-0 IS LDG-SUPPRESS-RUN-LOG-SW.
004400*
004500    INPUT-OUTPUT SECTION.
004600    FILE-CONTROL.
004700        SELECT LEDGER-REQUEST-FILE ASSIGN TO LDGREQIN
004800            ORGANIZATION IS SEQUENTIAL
004900            ACCESS MODE IS SEQUENTIAL
005000            FILE STATUS IS FS-REQUEST.
005100*
005200        SELECT LEDGER-RUN-LOG-FILE ASSIGN TO LDGRUNLG
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS MODE IS SEQUENTIAL
005500            FILE STATUS IS FS-RUNLOG.
005600*
005700    DATA DIVISION.
005800    FILE SECTION.
005900    FD  LEDGER-REQUEST-FILE
006000        LABEL RECORD STANDARD.
006100    01  LEDGER-REQUEST-RECORD.
006200        05  REQ-CODE                 PIC X(01).
006300            88  REQ-CREATE-ACCOUNT        VALUE "1".
006400            88  REQ-DELETE-ACCOUNT        VALUE "2".
006500            88  REQ-LIST-ACCOUNTS         VALUE "3".
006600            88  REQ-GET-ACCOUNT           VALUE "4".
006700            88  REQ-USE-BALANCE           VALUE "5".
006800            88  REQ-CANCEL-BALANCE        VALUE "6".
006900            88  REQ-QUERY-TRANSACTION     VALUE "7".
007000        05  REQ-USER-ID               PIC 9(09).
007100        05  REQ-ACCT-NUMBER           PIC X(10).
007200        05  REQ-ACCT-ID               PIC 9(09).
007300        05  REQ-TXN-ID                PIC X(32).
007400        05  REQ-AMOUNT                PIC S9(15).
007500        05  FILLER                    PIC X(19).
007600*
007700    FD  LEDGER-RUN-LOG-FILE
007800        LABEL RECORD STANDARD.
007900    01  RUN-LOG-RECORD.
008000        05  RLG-STAMP                 PIC X(14).
008020        05  RLG-STAMP-BROKEN REDEFINES RLG-STAMP.
008040            10  RLG-STAMP-DATE            PIC 9(08).
008060            10  RLG-STAMP-TIME            PIC 9(06).
008080*
008090* LDG-0305 -- RLG-STAMP-BROKEN GIVES C-200 A DATE-ONLY VIEW OF
008092* THE LOG TIMESTAMP SO A RUN THAT CROSSES MIDNIGHT CAN BE
008094* FLAGGED ON THE OPERATOR CONSOLE, SAME DATE/TIME-BREAKOUT
008096* IDIOM AS LK-CURR-DATE-BROKEN/LK-CURR-TIME-BROKEN IN LEDGWRK.
008098*
008100        05  FILLER                    PIC X(01).
008200        05  RLG-REQ-CODE              PIC X(01).
008300        05  FILLER                    PIC X(01).
008400        05  RLG-KEY-ECHO              PIC X(32).
008500        05  FILLER                    PIC X(01).
008600        05  RLG-RETURN-CODE           PIC 9(02).
008700        05  FILLER                    PIC X(01).
008800        05  RLG-RESULT-TEXT           PIC X(25).
008900        05  FILLER                    PIC X(01).
009000*
009100    WORKING-STORAGE SECTION.
009200    COPY LEDGWRK.
009300*
009400    01  FS-REQUEST                    PIC X(02).
009500    01  FS-RUNLOG                     PIC X(02).
009600*
009700    01  WS-SWITCHES.
009800        05  WS-EOF-SW                 PIC X(01) VALUE "N".
009900            88  WS-AT-EOF                  VALUE "Y".
010000        05  WS-RUN-LOG-ON-SW          PIC X(01) VALUE "Y".
010100            88  WS-RUN-LOG-ON              VALUE "Y".
010200*
010300    01  WS-REQUEST-COUNTERS.
010400        05  WS-REQ-COUNT              PIC S9(07) COMP VALUE ZERO.
010500        05  WS-ERROR-COUNT            PIC S9(07) COMP VALUE ZERO.
010550        05  WS-PREV-LOG-DATE          PIC 9(08) COMP VALUE ZERO.
010600*
010700    01  WS-DISPATCH-ACCT-INFO.
010800        05  WS-OUT-ACCT-NUMBER        PIC X(10).
010900        05  WS-OUT-BALANCE            PIC S9(15).
011000        05  WS-OUT-TXN-ID             PIC X(32).
011010        05  WS-OUT-USER-ID            PIC 9(09).
011020        05  WS-OUT-ACCT-STATUS        PIC X(01).
011030        05  WS-OUT-REGISTERED-AT      PIC X(26).
011040        05  WS-OUT-UNREGISTERED-AT    PIC X(26).
011050*
011060***************************************************************
011070* RESULT AREAS BELOW ARE LAID OUT TO MATCH, FIELD FOR FIELD,
011080* THE LK-RESULT-AREA GROUP IN ACCTLST AND THE TRAILING LK-
011090* CALLER-* PARAMETERS IN TXNQRY -- CALL USING IS POSITIONAL,
011100* NOT NAME-MATCHED, SO THE SHAPE HERE MUST TRACK THOSE TWO
011110* PROGRAMS' LINKAGE SECTIONS EXACTLY.
011120***************************************************************
011130    01  WS-LIST-RESULT-AREA.
011140        05  WS-LIST-ROWS              PIC S9(03) COMP.
011150        05  WS-LIST-TABLE OCCURS 10 TIMES.
011160            10  WS-LIST-ACCT-NUMBER      PIC X(10).
011170            10  WS-LIST-BALANCE          PIC S9(15).
011180*
011190    01  WS-QUERY-RESULT-AREA.
011200        05  WS-QRY-ACCT-ID            PIC 9(09).
011210        05  WS-QRY-TXN-TYPE           PIC X(01).
011220        05  WS-QRY-RESULT-TYPE        PIC X(01).
011230        05  WS-QRY-AMOUNT             PIC S9(15).
011240        05  WS-QRY-BALANCE-SNAPSHOT   PIC S9(15).
011250        05  WS-QRY-TRANSACTED-AT      PIC X(26).
011260*
011270    PROCEDURE DIVISION.
011280*
011290    A-000-MAIN-CONTROL.
011300        PERFORM B-000-INITIALIZE.
011310        PERFORM C-100-PROCESS-REQUEST THRU C-100-EXIT
011320            UNTIL WS-AT-EOF.
011330        PERFORM D-000-TERMINATE.
011340        STOP RUN.
011350*
011360    B-000-INITIALIZE.
011370        IF LDG-SUPPRESS-RUN-LOG-SW
011380            MOVE "N" TO WS-RUN-LOG-ON-SW
011390        END-IF.
011400        OPEN INPUT LEDGER-REQUEST-FILE.
011410        IF FS-REQUEST NOT = "00"
011420            DISPLAY "LEDGDRV: UNABLE TO OPEN LDGREQIN, FS="
011430                FS-REQUEST
011440            MOVE "Y" TO WS-EOF-SW
011450        END-IF.
011460        IF WS-RUN-LOG-ON
011470            OPEN OUTPUT LEDGER-RUN-LOG-FILE
011480        END-IF.
011490        PERFORM C-000-READ-REQUEST.
011500*
011510    C-000-READ-REQUEST.
011520        READ LEDGER-REQUEST-FILE
011530            AT END
011540                MOVE "Y" TO WS-EOF-SW
011550        END-READ.
011560*
011570    C-100-PROCESS-REQUEST.
011580        ADD 1 TO WS-REQ-COUNT.
011590        MOVE SPACES TO WS-OUT-ACCT-NUMBER.
011600        MOVE ZERO TO WS-OUT-BALANCE.
011610        MOVE SPACES TO WS-OUT-TXN-ID.
011612        MOVE ZERO TO WS-OUT-USER-ID.
011614        MOVE SPACES TO WS-OUT-ACCT-STATUS.
011616        MOVE SPACES TO WS-OUT-REGISTERED-AT.
011618        MOVE SPACES TO WS-OUT-UNREGISTERED-AT.
011620        MOVE ZERO TO LK-RETURN-CODE.
011630        EVALUATE TRUE
011640            WHEN REQ-CREATE-ACCOUNT
011650                CALL "ACCTCRT" USING LK-RETURN-AREA
011660                    REQ-USER-ID REQ-AMOUNT
011670                    WS-OUT-ACCT-NUMBER WS-OUT-BALANCE
011680            WHEN REQ-DELETE-ACCOUNT
011690                CALL "ACCTDEL" USING LK-RETURN-AREA
011700                    REQ-USER-ID REQ-ACCT-NUMBER WS-OUT-BALANCE
011710            WHEN REQ-LIST-ACCOUNTS
011720                CALL "ACCTLST" USING LK-RETURN-AREA
011730                    REQ-USER-ID WS-LIST-RESULT-AREA
011740            WHEN REQ-GET-ACCOUNT
011750                CALL "ACCTGET" USING LK-RETURN-AREA
011760                    REQ-ACCT-ID WS-OUT-ACCT-NUMBER
011762                    WS-OUT-USER-ID WS-OUT-ACCT-STATUS
011764                    WS-OUT-BALANCE WS-OUT-REGISTERED-AT
011770                    WS-OUT-UNREGISTERED-AT
011780            WHEN REQ-USE-BALANCE
011790                CALL "TXNUSE" USING LK-RETURN-AREA
011800                    REQ-USER-ID REQ-ACCT-NUMBER REQ-AMOUNT
011810                    WS-OUT-TXN-ID WS-OUT-BALANCE
011820            WHEN REQ-CANCEL-BALANCE
011830                CALL "TXNCAN" USING LK-RETURN-AREA
011840                    REQ-TXN-ID REQ-ACCT-NUMBER REQ-AMOUNT
011850                    WS-OUT-TXN-ID WS-OUT-BALANCE
011860            WHEN REQ-QUERY-TRANSACTION
011870                CALL "TXNQRY" USING LK-RETURN-AREA
011880                    REQ-TXN-ID WS-QRY-ACCT-ID WS-QRY-TXN-TYPE
011890                    WS-QRY-RESULT-TYPE WS-QRY-AMOUNT
011900                    WS-QRY-BALANCE-SNAPSHOT WS-QRY-TRANSACTED-AT
011910            WHEN OTHER
011920                DISPLAY "LEDGDRV: UNKNOWN REQUEST CODE "
011930                    REQ-CODE
011940                MOVE 99 TO LK-RETURN-CODE
011950        END-EVALUATE.
011960        IF NOT LK-SUCCESS
011970            ADD 1 TO WS-ERROR-COUNT
011980        END-IF.
011990        IF WS-RUN-LOG-ON
012000            PERFORM C-200-WRITE-RUN-LOG
012010        END-IF.
012020        PERFORM C-000-READ-REQUEST.
012030    C-100-EXIT.
012040        EXIT.
012050*
012060    C-200-WRITE-RUN-LOG.
012070        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
012080        ACCEPT LK-CURR-TIME-8 FROM TIME.
012090        STRING LK-CURR-YYYY LK-CURR-MM LK-CURR-DD
012100                LK-CURR-HH LK-CURR-MIN LK-CURR-SS
012110                DELIMITED BY SIZE INTO RLG-STAMP.
012112        IF RLG-STAMP-DATE NOT = WS-PREV-LOG-DATE
012114            IF WS-PREV-LOG-DATE NOT = ZERO
012116                DISPLAY "LEDGDRV: RUN LOG CROSSED INTO "
012118                    RLG-STAMP-DATE
012120            END-IF
012122            MOVE RLG-STAMP-DATE TO WS-PREV-LOG-DATE
012124        END-IF.
012130        MOVE REQ-CODE TO RLG-REQ-CODE.
012132        IF REQ-TXN-ID NOT = SPACES
012140            MOVE REQ-TXN-ID TO RLG-KEY-ECHO
012150        ELSE
012160            MOVE REQ-ACCT-NUMBER TO RLG-KEY-ECHO
012170        END-IF.
012180        MOVE LK-RETURN-CODE TO RLG-RETURN-CODE.
012190        IF LK-SUCCESS
012200            MOVE "OK" TO RLG-RESULT-TEXT
012210        ELSE
012220            MOVE "REJECTED" TO RLG-RESULT-TEXT
012230        END-IF.
012240        WRITE RUN-LOG-RECORD.
012250*
012260    D-000-TERMINATE.
012270        CLOSE LEDGER-REQUEST-FILE.
012280        IF WS-RUN-LOG-ON
012290            CLOSE LEDGER-RUN-LOG-FILE
012300        END-IF.
012310        DISPLAY "LEDGDRV: REQUESTS PROCESSED = " WS-REQ-COUNT.
012320        DISPLAY "LEDGDRV: REQUESTS REJECTED  = " WS-ERROR-COUNT.
