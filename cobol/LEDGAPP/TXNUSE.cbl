000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/TXNUSE.cbl	$Revision: 3.1 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    TXNUSE.
000900    AUTHOR.        R H MUNOZ.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  05/02/1987.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    05/02/87  RHM   LDG-0058   ORIGINAL USE-BALANCE (DEBIT)
001900*                                SERVICE, CARRIED OVER FROM THE
002000*                                OLD BUY-ORDER POSTING ROUTINE
002100*    03/14/91  CAT   LDG-0131   ADDED FAILED-USE LOGGING PATH SO
002200*                                A REJECTED DEBIT STILL LEAVES A
002300*                                LEDGER FOOTPRINT FOR AUDIT
002400*    09/09/93  PQV   LDG-0162   SWITCHED TRANSACTION-ID BUILD TO
002500*                                RUN-STAMP + SEQUENCE, DROPPING
002600*                                THE OLD ORDER-TICKET NUMBER SCHEME
002620*    09/22/93  PQV   LDG-0163   TAGGED THE ID FILLER BYTES WITH
002630*                                A "U" -- A USE AND A CANCEL BORN
002640*                                IN THE SAME CLOCK TICK WITH THE
002650*                                SAME SEQUENCE NUMBER WERE ABLE TO
002660*                                PRODUCE TWIN IDS, CAUGHT IN TEST
002700*    01/25/99  WFO   LDG-0253   Y2K REVIEW OF TRANSACTED-AT STAMP
002800*                                AND THE RUN-STAMP PORTION OF THE
002900*                                TRANSACTION ID, CONFIRMED BOTH
003000*                                CARRY A FULL 4-DIGIT YEAR, SIGNED
003100*                                OFF
003200*    08/15/01  DKR   LDG-0300   RAISED ACCOUNT AND TRANSACTION
003300*                                NUMBER TABLES TO MATCH THE NEW
003400*                                COPYBOOK SIZES
003450*    02/06/04  CAT   LDG-0268   LK-ID-RUN-STAMP GREW FROM 14 TO 16
003460*                                BYTES IN LEDGWRK -- THE LAST TWO
003470*                                DIGITS OF THE TIME PORTION WERE
003480*                                BEING CLIPPED ON EVERY CALL.
003485*                                SHRANK THE "U" FILLER TAG TO MATCH
003490*                                AND ADDED SPECIAL-NAMES CLASS TEST
003495*                                ON THE ACCOUNT STATUS BYTE
003500***************************************************************
003600    ENVIRONMENT DIVISION.
003700    CONFIGURATION SECTION.
003800    SOURCE-COMPUTER.   MTDC-3090.
003900    OBJECT-COMPUTER.   MTDC-3090.
003950    SPECIAL-NAMES.
003960        CLASS IN-USE-STATUS-CODE IS "1".
003970*
003980* LDG-0301 -- CLASS TEST FOR THE "OPEN" STATUS BYTE, USED IN
003990* B-300-VALIDATE-USE BELOW IN PLACE OF THE OLD BARE LITERAL
003995* COMPARE.
004000*
004100    INPUT-OUTPUT SECTION.
004200    FILE-CONTROL.
004300        SELECT ACCOUNT-USER-FILE ASSIGN TO ACUSRMST
004400            ORGANIZATION IS SEQUENTIAL
004500            ACCESS MODE IS SEQUENTIAL
004600            FILE STATUS IS FS-ACCT-USER.
004700*
004800        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE IS DYNAMIC
005100            RELATIVE KEY IS ACM-RELATIVE-KEY
005200            FILE STATUS IS FS-ACCOUNT.
005300*
005400        SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
005500            ORGANIZATION IS RELATIVE
005600            ACCESS MODE IS DYNAMIC
005700            RELATIVE KEY IS TXL-RELATIVE-KEY
005800            FILE STATUS IS FS-TXN.
005900*
006000    DATA DIVISION.
006100    FILE SECTION.
006200    FD  ACCOUNT-USER-FILE
006300        LABEL RECORD STANDARD.
006400    01  FD-ACCT-USER-RECORD.
006500        05  FD-AU-USER-ID             PIC 9(09).
006600        05  FILLER                    PIC X(01).
006700*
006800    FD  ACCOUNT-FILE
006900        LABEL RECORD STANDARD.
007000    01  FD-ACCT-MASTER-RECORD.
007100        05  FD-ACM-ACCT-ID            PIC 9(09).
007200        05  FD-ACM-ACCT-NUMBER        PIC X(10).
007300        05  FD-ACM-USER-ID            PIC 9(09).
007400        05  FD-ACM-ACCT-STATUS        PIC X(01).
007500        05  FD-ACM-BALANCE            PIC S9(15).
007600        05  FD-ACM-REGISTERED-AT      PIC X(26).
007700        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
007750        05  FD-ACM-FILLER             PIC X(04).
007800*
007900    FD  TRANSACTION-FILE
008000        LABEL RECORD STANDARD.
008100    01  FD-TXN-LEDGER-RECORD.
008200        05  FD-TXL-TXN-ID             PIC X(32).
008300        05  FD-TXL-ACCT-ID            PIC 9(09).
008400        05  FD-TXL-TXN-TYPE           PIC X(01).
008500        05  FD-TXL-RESULT-TYPE        PIC X(01).
008600        05  FD-TXL-AMOUNT             PIC S9(15).
008700        05  FD-TXL-BALANCE-SNAPSHOT   PIC S9(15).
008800        05  FD-TXL-TRANSACTED-AT      PIC X(26).
008850        05  FD-TXL-FILLER             PIC X(01).
008900*
009000    WORKING-STORAGE SECTION.
009100    COPY LEDGWRK.
009200    COPY ACCTUSR.
009300    COPY ACCTMST.
009400    COPY TXNLEDG.
009500*
009600    01  FS-ACCT-USER                  PIC X(02).
009700    01  FS-ACCOUNT                    PIC X(02).
009800    01  FS-TXN                        PIC X(02).
009900*
010000    01  WS-SWITCHES.
010100        05  WS-LOAD-EOF-SW            PIC X(01).
010200            88  WS-LOAD-AT-EOF            VALUE "Y".
010300*
010400    01  WS-SAVE-RETURN-CODE           PIC 9(02) VALUE ZERO.
010500    01  WS-HIGH-TXN-RELATIVE-KEY      PIC 9(09) COMP VALUE ZERO.
010600    01  WS-NEW-BALANCE                PIC S9(15) VALUE ZERO.
010700*
010800    LINKAGE SECTION.
010900    01  LK-CALLER-RETURN-AREA.
011000        05  LK-CALLER-RETURN-CODE     PIC 9(02).
011100    01  LK-CALLER-USER-ID             PIC 9(09).
011200    01  LK-CALLER-ACCT-NUMBER         PIC X(10).
011300    01  LK-CALLER-AMOUNT              PIC S9(15).
011400    01  LK-CALLER-TXN-ID              PIC X(32).
011500    01  LK-CALLER-BALANCE             PIC S9(15).
011600*
011700    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
011800            LK-CALLER-USER-ID LK-CALLER-ACCT-NUMBER
011900            LK-CALLER-AMOUNT LK-CALLER-TXN-ID LK-CALLER-BALANCE.
012000*
012100    A-000-MAIN-CONTROL.
012200        MOVE ZERO TO LK-RETURN-CODE.
012300        MOVE SPACES TO LK-CALLER-TXN-ID.
012400        PERFORM B-100-VALIDATE-USER THRU B-100-EXIT.
012500        MOVE LK-RETURN-CODE TO WS-SAVE-RETURN-CODE.
012600        MOVE ZERO TO LK-RETURN-CODE.
012700        PERFORM B-200-READ-ACCOUNT THRU B-200-EXIT.
012800        IF LK-ACCOUNT-NOT-FOUND
012900            GO TO A-000-EXIT
013000        END-IF.
013100        IF WS-SAVE-RETURN-CODE NOT = ZERO
013200            MOVE WS-SAVE-RETURN-CODE TO LK-RETURN-CODE
013300            PERFORM B-900-LOG-FAILED-USE THRU B-900-EXIT
013400            GO TO A-000-EXIT
013500        END-IF.
013600        PERFORM B-300-VALIDATE-USE THRU B-300-EXIT.
013700        IF LK-SUCCESS
013800            PERFORM B-400-POST-DEBIT THRU B-400-EXIT
013900            PERFORM B-500-WRITE-TRANSACTION THRU B-500-EXIT
014000        ELSE
014100            PERFORM B-900-LOG-FAILED-USE THRU B-900-EXIT
014200        END-IF.
014300    A-000-EXIT.
014400        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
014500        GOBACK.
014600*
014700    B-100-VALIDATE-USER.
014800        OPEN INPUT ACCOUNT-USER-FILE.
014900        MOVE ZERO TO AU-TBL-COUNT.
015000        PERFORM B-110-LOAD-USER-TABLE THRU B-110-EXIT
015100            UNTIL WS-LOAD-AT-EOF.
015200        CLOSE ACCOUNT-USER-FILE.
015300        IF AU-TBL-COUNT = 0
015400            SET LK-USER-NOT-FOUND TO TRUE
015500            GO TO B-100-EXIT
015600        END-IF.
015700        SEARCH ALL AU-TABLE
015800            AT END
015900                SET LK-USER-NOT-FOUND TO TRUE
016000            WHEN AU-TBL-USER-ID (AU-IDX) = LK-CALLER-USER-ID
016100                SET LK-SUCCESS TO TRUE
016200        END-SEARCH.
016300    B-100-EXIT.
016400        EXIT.
016500*
016600    B-110-LOAD-USER-TABLE.
016700        MOVE "N" TO WS-LOAD-EOF-SW.
016800        READ ACCOUNT-USER-FILE
016900            AT END
017000                MOVE "Y" TO WS-LOAD-EOF-SW
017100            NOT AT END
017200                ADD 1 TO AU-TBL-COUNT
017300                MOVE FD-AU-USER-ID TO AU-TBL-USER-ID (AU-TBL-COUNT)
017400        END-READ.
017500    B-110-EXIT.
017600        EXIT.
017700*
017800    B-200-READ-ACCOUNT.
017900        MOVE ZERO TO ACM-NTBL-COUNT.
018000        OPEN INPUT ACCOUNT-FILE.
018100        MOVE "N" TO WS-LOAD-EOF-SW.
018200        PERFORM B-210-SCAN-ACCOUNT-FILE THRU B-210-EXIT
018300            UNTIL WS-LOAD-AT-EOF.
018400        IF ACM-NTBL-COUNT = 0
018500            SET LK-ACCOUNT-NOT-FOUND TO TRUE
018600            CLOSE ACCOUNT-FILE
018700            GO TO B-200-EXIT
018800        END-IF.
018900        SEARCH ALL ACM-NUMBER-TABLE
019000            AT END
019100                SET LK-ACCOUNT-NOT-FOUND TO TRUE
019200            WHEN ACM-NTBL-ACCT-NUMBER (ACM-NIDX) = LK-CALLER-ACCT-NUMBER
019300                MOVE ACM-NTBL-RELATIVE-KEY (ACM-NIDX) TO ACM-RELATIVE-KEY
019400                READ ACCOUNT-FILE
019500                    INVALID KEY
019600                        SET LK-ACCOUNT-NOT-FOUND TO TRUE
019700                END-READ
019800        END-SEARCH.
019900        IF NOT LK-ACCOUNT-NOT-FOUND
020000            SET LK-SUCCESS TO TRUE
020100        END-IF.
020200        CLOSE ACCOUNT-FILE.
020300    B-200-EXIT.
020400        EXIT.
020500*
020600    B-210-SCAN-ACCOUNT-FILE.
020700        READ ACCOUNT-FILE NEXT RECORD
020800            AT END
020900                MOVE "Y" TO WS-LOAD-EOF-SW
021000            NOT AT END
021100                ADD 1 TO ACM-NTBL-COUNT
021200                MOVE FD-ACM-ACCT-NUMBER
021300                    TO ACM-NTBL-ACCT-NUMBER (ACM-NTBL-COUNT)
021400                MOVE FD-ACM-ACCT-ID
021500                    TO ACM-NTBL-ACCT-ID (ACM-NTBL-COUNT)
021600                MOVE FD-ACM-ACCT-ID
021700                    TO ACM-NTBL-RELATIVE-KEY (ACM-NTBL-COUNT)
021800        END-READ.
021900    B-210-EXIT.
022000        EXIT.
022100*
022200    B-300-VALIDATE-USE.
022300        SET LK-SUCCESS TO TRUE.
022400        IF FD-ACM-USER-ID NOT = LK-CALLER-USER-ID
022500            SET LK-USER-ACCOUNT-UN-MATCH TO TRUE
022600            GO TO B-300-EXIT
022700        END-IF.
022800        IF FD-ACM-ACCT-STATUS IS NOT IN-USE-STATUS-CODE
022900            SET LK-ACCOUNT-ALREADY-UNREGISTERED TO TRUE
023000            GO TO B-300-EXIT
023100        END-IF.
023200        IF LK-CALLER-AMOUNT > FD-ACM-BALANCE
023300            SET LK-AMOUNT-EXCEED-BALANCE TO TRUE
023400            GO TO B-300-EXIT
023500        END-IF.
023600    B-300-EXIT.
023700        EXIT.
023800*
023900    B-400-POST-DEBIT.
024000        COMPUTE WS-NEW-BALANCE = FD-ACM-BALANCE - LK-CALLER-AMOUNT.
024100        MOVE WS-NEW-BALANCE TO FD-ACM-BALANCE.
024200        MOVE WS-NEW-BALANCE TO LK-CALLER-BALANCE.
024300        OPEN I-O ACCOUNT-FILE.
024400        REWRITE FD-ACCT-MASTER-RECORD.
024500        IF FS-ACCOUNT NOT = "00"
024600            DISPLAY "TXNUSE: REWRITE FAILED, FS=" FS-ACCOUNT
024700            SET LK-ACCOUNT-NOT-FOUND TO TRUE
024800        END-IF.
024900        CLOSE ACCOUNT-FILE.
025000    B-400-EXIT.
025100        EXIT.
025200*
025300    B-500-WRITE-TRANSACTION.
025400        PERFORM B-600-BUILD-TXN-ID THRU B-600-EXIT.
025500        PERFORM B-650-FIND-HIGH-TXN-KEY THRU B-650-EXIT.
025600        MOVE LK-TXN-ID-BUILD TO FD-TXL-TXN-ID.
025700        MOVE FD-ACM-ACCT-ID TO FD-TXL-ACCT-ID.
025800        MOVE "U" TO FD-TXL-TXN-TYPE.
025900        MOVE "S" TO FD-TXL-RESULT-TYPE.
026000        MOVE LK-CALLER-AMOUNT TO FD-TXL-AMOUNT.
026100        MOVE WS-NEW-BALANCE TO FD-TXL-BALANCE-SNAPSHOT.
026200        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
026300                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
026400                DELIMITED BY SIZE INTO FD-TXL-TRANSACTED-AT.
026500        MOVE WS-HIGH-TXN-RELATIVE-KEY TO TXL-RELATIVE-KEY.
026600        ADD 1 TO TXL-RELATIVE-KEY.
026700        OPEN I-O TRANSACTION-FILE.
026800        WRITE FD-TXN-LEDGER-RECORD.
026900        IF FS-TXN NOT = "00"
027000            DISPLAY "TXNUSE: WRITE FAILED, FS=" FS-TXN
027100        ELSE
027200            MOVE LK-TXN-ID-BUILD TO LK-CALLER-TXN-ID
027300            SET LK-SUCCESS TO TRUE
027400        END-IF.
027500        CLOSE TRANSACTION-FILE.
027600    B-500-EXIT.
027700        EXIT.
027800*
027900***************************************************************
028000* MANUFACTURES A FIXED 32-CHARACTER TRANSACTION ID FROM THE
028100* RUN TIMESTAMP AND A MONOTONIC COUNTER -- SEE THE NOTE IN
028200* LEDGWRK.CPY.  THE RUN STAMP IS REFRESHED ON EVERY CALL SO A
028300* TXNUSE SERVICE RUN LONG AFTER MIDNIGHT DOES NOT CARRY
028400* YESTERDAY'S DATE INTO THE ID.
028500***************************************************************
028600    B-600-BUILD-TXN-ID.
028700        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
028800        ACCEPT LK-CURR-TIME-8 FROM TIME.
028900        ADD 1 TO LK-NEXT-TXN-SEQ.
029000        STRING LK-CURR-DATE-8 LK-CURR-TIME-8
029100                DELIMITED BY SIZE INTO LK-ID-RUN-STAMP.
029160*        LDG-0163 -- TAG THE FILLER WITH A "U" SO A USE-BALANCE
029170*        ID CAN NEVER TIE A CANCEL-BALANCE ID BORN IN THE SAME
029180*        CLOCK TICK WITH THE SAME SEQUENCE NUMBER -- SEE TXNCAN.
029190        MOVE "U000000" TO LK-ID-FILLER.
029200        MOVE LK-NEXT-TXN-SEQ TO LK-ID-SEQUENCE.
029300    B-600-EXIT.
029400        EXIT.
029500*
029600    B-650-FIND-HIGH-TXN-KEY.
029700        MOVE ZERO TO WS-HIGH-TXN-RELATIVE-KEY.
029800        MOVE "N" TO WS-LOAD-EOF-SW.
029900        OPEN INPUT TRANSACTION-FILE.
030000        PERFORM B-660-SCAN-TXN-FILE THRU B-660-EXIT
030100            UNTIL WS-LOAD-AT-EOF.
030200        CLOSE TRANSACTION-FILE.
030300    B-650-EXIT.
030400        EXIT.
030500*
030600    B-660-SCAN-TXN-FILE.
030700        READ TRANSACTION-FILE NEXT RECORD
030800            AT END
030900                MOVE "Y" TO WS-LOAD-EOF-SW
031000            NOT AT END
031100                IF TXL-RELATIVE-KEY > WS-HIGH-TXN-RELATIVE-KEY
031200                    MOVE TXL-RELATIVE-KEY TO WS-HIGH-TXN-RELATIVE-KEY
031300                END-IF
031400        END-READ.
031500    B-660-EXIT.
031600        EXIT.
031700*
031800***************************************************************
031900* FAILED-USE LOGGING -- THE ACCOUNT WAS FOUND BUT SOME EARLIER
032000* CHECK REJECTED THE DEBIT.  BALANCE-SNAPSHOT IS THE UNCHANGED
032100* BALANCE SINCE NOTHING WAS POSTED.  THE ORIGINAL ERROR CODE
032200* SET BY THE FAILING CHECK IS LEFT IN LK-RETURN-CODE SO THE
032300* CALLER STILL SEES IT AFTER THE LOG RECORD IS WRITTEN.
032400***************************************************************
032500    B-900-LOG-FAILED-USE.
032600        MOVE LK-RETURN-CODE TO WS-SAVE-RETURN-CODE.
032700        PERFORM B-600-BUILD-TXN-ID THRU B-600-EXIT.
032800        PERFORM B-650-FIND-HIGH-TXN-KEY THRU B-650-EXIT.
032900        MOVE LK-TXN-ID-BUILD TO FD-TXL-TXN-ID.
033000        MOVE FD-ACM-ACCT-ID TO FD-TXL-ACCT-ID.
033100        MOVE "U" TO FD-TXL-TXN-TYPE.
033200        MOVE "F" TO FD-TXL-RESULT-TYPE.
033300        MOVE LK-CALLER-AMOUNT TO FD-TXL-AMOUNT.
033400        MOVE FD-ACM-BALANCE TO FD-TXL-BALANCE-SNAPSHOT.
033500        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
033600                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
033700                DELIMITED BY SIZE INTO FD-TXL-TRANSACTED-AT.
033800        MOVE WS-HIGH-TXN-RELATIVE-KEY TO TXL-RELATIVE-KEY.
033900        ADD 1 TO TXL-RELATIVE-KEY.
034000        OPEN I-O TRANSACTION-FILE.
034100        WRITE FD-TXN-LEDGER-RECORD.
034200        IF FS-TXN NOT = "00"
034300            DISPLAY "TXNUSE: FAILED-USE WRITE ERROR, FS=" FS-TXN
034400        END-IF.
034500        CLOSE TRANSACTION-FILE.
034600        MOVE WS-SAVE-RETURN-CODE TO LK-RETURN-CODE.
034700    B-900-EXIT.
034800        EXIT.
