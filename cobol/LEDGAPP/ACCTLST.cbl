000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/ACCTLST.cbl	$Revision: 1.6 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    ACCTLST.
000900    AUTHOR.        P Q VARGA.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  07/21/1990.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    07/21/90  PQV   LDG-0121   ORIGINAL LIST-ACCOUNTS-BY-USER
001900*                                SERVICE, REPLACING THE OLD FUND
002000*                                PRICE-BOARD ASK-AND-LOOP SCREEN
002100*                                WITH A PLAIN TABLE SCAN
002200*    01/24/99  WFO   LDG-0252   Y2K REVIEW -- NO DATE FIELDS
002300*                                RETURNED BY THIS SERVICE, NO
002400*                                CHANGE REQUIRED, SIGNED OFF
002500*    08/14/01  DKR   LDG-0299   RAISED RESULT TABLE TO 10 ROWS TO
002600*                                MATCH THE 10-ACCOUNT-PER-USER CAP
002650*    02/06/04  CAT   LDG-0300   ADDED SPECIAL-NAMES CLASS TEST TO
002660*                                SKIP NON-NUMERIC ACCOUNT NUMBERS,
002670*                                SHOP STANDARD FOR ALL LEDGER
002680*                                SUBSYSTEM PROGRAMS
002682*    03/02/04  CAT   LDG-0304   ADDED FD-ACM-ACCT-NUM-BROKEN
002684*                                REDEFINES SO A ZERO ACCOUNT NUMBER
002686*                                IS ALSO SKIPPED IN B-210; REWORDED
002688*                                THE B-200 BANNER COMMENT, NO LOGIC
002690*                                CHANGE THERE
002700***************************************************************
002800    ENVIRONMENT DIVISION.
002900    CONFIGURATION SECTION.
003000    SOURCE-COMPUTER.   MTDC-3090.
003100    OBJECT-COMPUTER.   MTDC-3090.
003150    SPECIAL-NAMES.
003160        CLASS NUMERIC-ACCT-NUMBER IS "0" THRU "9".
003170*
003180* LDG-0300 -- CLASS TEST USED IN B-210 BELOW TO SKIP A MASTER
003190* RECORD WHOSE ACCOUNT NUMBER HAS GONE NON-NUMERIC (E.G. A ROW
003195* LEFT HALF-WRITTEN BY AN ABENDED ACCTCRT RUN) RATHER THAN
003197* RETURN GARBAGE TO THE CALLER.
003200*
003300    INPUT-OUTPUT SECTION.
003400    FILE-CONTROL.
003500        SELECT ACCOUNT-USER-FILE ASSIGN TO ACUSRMST
003600            ORGANIZATION IS SEQUENTIAL
003700            ACCESS MODE IS SEQUENTIAL
003800            FILE STATUS IS FS-ACCT-USER.
003900*
004000        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE IS DYNAMIC
004300            RELATIVE KEY IS ACM-RELATIVE-KEY
004400            FILE STATUS IS FS-ACCOUNT.
004500*
004600    DATA DIVISION.
004700    FILE SECTION.
004800    FD  ACCOUNT-USER-FILE
004900        LABEL RECORD STANDARD.
005000    01  FD-ACCT-USER-RECORD.
005100        05  FD-AU-USER-ID             PIC 9(09).
005200        05  FILLER                    PIC X(01).
005300*
005400    FD  ACCOUNT-FILE
005500        LABEL RECORD STANDARD.
005600    01  FD-ACCT-MASTER-RECORD.
005700        05  FD-ACM-ACCT-ID            PIC 9(09).
005800        05  FD-ACM-ACCT-NUMBER        PIC X(10).
005820        05  FD-ACM-ACCT-NUM-BROKEN REDEFINES FD-ACM-ACCT-NUMBER.
005830            10  FD-ACM-ACCT-NUM-NUMERIC   PIC 9(10).
005900        05  FD-ACM-USER-ID            PIC 9(09).
006000        05  FD-ACM-ACCT-STATUS        PIC X(01).
006100        05  FD-ACM-BALANCE            PIC S9(15).
006200        05  FD-ACM-REGISTERED-AT      PIC X(26).
006300        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
006350        05  FD-ACM-FILLER             PIC X(04).
006400*
006410* LDG-0304 -- FD-ACM-ACCT-NUM-BROKEN GIVES B-210 A NUMERIC VIEW
006420* OF THE ACCOUNT NUMBER SO A ROW WHOSE NUMBER CAME BACK ALL
006430* ZEROES (ANOTHER SYMPTOM OF THE HALF-WRITTEN ABENDED-ACCTCRT
006440* ROW NOTED IN LDG-0300 ABOVE) IS SKIPPED THE SAME AS A
006450* NON-NUMERIC ONE, NOT COUNTED AS A REAL ACCOUNT.
006460*
006500    WORKING-STORAGE SECTION.
006600    COPY LEDGWRK.
006700    COPY ACCTUSR.
006800*
006900    01  FS-ACCT-USER                  PIC X(02).
007000    01  FS-ACCOUNT                    PIC X(02).
007100*
007200    01  WS-SWITCHES.
007300        05  WS-LOAD-EOF-SW            PIC X(01).
007400            88  WS-LOAD-AT-EOF            VALUE "Y".
007500*
007600    LINKAGE SECTION.
007700    01  LK-CALLER-RETURN-AREA.
007800        05  LK-CALLER-RETURN-CODE     PIC 9(02).
007900    01  LK-CALLER-USER-ID             PIC 9(09).
008000    01  LK-RESULT-AREA.
008100        05  LK-RESULT-ROWS            PIC S9(03) COMP.
008200        05  LK-RESULT-TABLE OCCURS 10 TIMES.
008300            10  LK-RES-ACCT-NUMBER      PIC X(10).
008400            10  LK-RES-BALANCE          PIC S9(15).
008500*
008600    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
008700            LK-CALLER-USER-ID LK-RESULT-AREA.
008800*
008900    A-000-MAIN-CONTROL.
009000        MOVE ZERO TO LK-RETURN-CODE.
009100        MOVE ZERO TO LK-RESULT-ROWS.
009200        PERFORM B-100-VALIDATE-USER THRU B-100-EXIT.
009300        IF LK-SUCCESS
009400            PERFORM B-200-SCAN-ACCOUNTS THRU B-200-EXIT
009500        END-IF.
009600        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
009700        GOBACK.
009800*
009900    B-100-VALIDATE-USER.
010000        OPEN INPUT ACCOUNT-USER-FILE.
010100        MOVE ZERO TO AU-TBL-COUNT.
010200        PERFORM B-110-LOAD-USER-TABLE THRU B-110-EXIT
010300            UNTIL WS-LOAD-AT-EOF.
010400        CLOSE ACCOUNT-USER-FILE.
010500        IF AU-TBL-COUNT = 0
010600            SET LK-USER-NOT-FOUND TO TRUE
010700            GO TO B-100-EXIT
010800        END-IF.
010900        SEARCH ALL AU-TABLE
011000            AT END
011100                SET LK-USER-NOT-FOUND TO TRUE
011200            WHEN AU-TBL-USER-ID (AU-IDX) = LK-CALLER-USER-ID
011300                SET LK-SUCCESS TO TRUE
011400        END-SEARCH.
011500    B-100-EXIT.
011600        EXIT.
011700*
011800    B-110-LOAD-USER-TABLE.
011900        MOVE "N" TO WS-LOAD-EOF-SW.
012000        READ ACCOUNT-USER-FILE
012100            AT END
012200                MOVE "Y" TO WS-LOAD-EOF-SW
012300            NOT AT END
012400                ADD 1 TO AU-TBL-COUNT
012500                MOVE FD-AU-USER-ID TO AU-TBL-USER-ID (AU-TBL-COUNT)
012600        END-READ.
012700    B-110-EXIT.
012800        EXIT.
012900*
013000***************************************************************
013100* UNKEYED FLAT SEQUENTIAL SCAN -- NO CONTROL BREAK OR SORTED
013200* LOOKUP IS NEEDED FOR A FLAT ACCOUNT LISTING, SO WE SIMPLY WALK THE FILE
013300* IN RELATIVE-KEY ORDER AND PICK OFF EVERY ROW OWNED BY THIS
013400* USER, THE SAME WAY THE OLD PRICE BOARD WALKED ITS QUOTE FILE
013500* ONE SYMBOL AT A TIME WHEN THE CUSTOMER ASKED FOR "ALL FUNDS".
013600***************************************************************
013700    B-200-SCAN-ACCOUNTS.
013800        OPEN INPUT ACCOUNT-FILE.
013900        MOVE "N" TO WS-LOAD-EOF-SW.
014000        PERFORM B-210-READ-NEXT-ACCOUNT THRU B-210-EXIT
014100            UNTIL WS-LOAD-AT-EOF
014200               OR LK-RESULT-ROWS = 10.
014300        CLOSE ACCOUNT-FILE.
014400        SET LK-SUCCESS TO TRUE.
014500    B-200-EXIT.
014600        EXIT.
014700*
014800    B-210-READ-NEXT-ACCOUNT.
014900        READ ACCOUNT-FILE NEXT RECORD
015000            AT END
015100                MOVE "Y" TO WS-LOAD-EOF-SW
015200            NOT AT END
015300                IF FD-ACM-USER-ID = LK-CALLER-USER-ID
015320                   AND FD-ACM-ACCT-NUMBER IS NUMERIC-ACCT-NUMBER
015340                   AND FD-ACM-ACCT-NUM-NUMERIC NOT = ZERO
015400                    ADD 1 TO LK-RESULT-ROWS
015500                    MOVE FD-ACM-ACCT-NUMBER
015600                        TO LK-RES-ACCT-NUMBER (LK-RESULT-ROWS)
015700                    MOVE FD-ACM-BALANCE
015800                        TO LK-RES-BALANCE (LK-RESULT-ROWS)
015900                END-IF
016000        END-READ.
016100    B-210-EXIT.
016200        EXIT.
