000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/ACCTDEL.cbl	$Revision: 1.9 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    ACCTDEL.
000900    AUTHOR.        C A TRAN.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  11/14/1986.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    11/14/86  CAT   LDG-0054   ORIGINAL DELETE-ACCOUNT SERVICE,
001900*                                MODELED ON THE QUOTE-FILE
002000*                                READ/DELETE/REWRITE PATTERN
002100*    08/02/90  PQV   LDG-0120   ADDED ACCT-NUMBER SEARCH-ALL LOOKUP
002200*                                IN PLACE OF THE OLD RRN-GUESS LOGIC
002300*    01/23/99  WFO   LDG-0251   Y2K REVIEW OF UNREGISTERED-AT STAMP,
002400*                                CONFIRMED 4-DIGIT YEAR, SIGNED OFF
002500*    08/13/01  DKR   LDG-0298   RAISED NUMBER TABLE TO 50000 ROWS
002600*                                TO MATCH ACCTMST.CPY
002650*    02/06/04  CAT   LDG-0299   ADDED SPECIAL-NAMES CLASS TEST FOR
002660*                                UNREGISTERED-STATUS-CODE, SHOP
002670*                                STANDARD FOR ALL LEDGER PROGRAMS
002700***************************************************************
002800    ENVIRONMENT DIVISION.
002900    CONFIGURATION SECTION.
003000    SOURCE-COMPUTER.   MTDC-3090.
003100    OBJECT-COMPUTER.   MTDC-3090.
003150    SPECIAL-NAMES.
003160        CLASS UNREGISTERED-STATUS-CODE IS "2".
003170*
003180* LDG-0299 -- CLASS TEST FOR THE "ALREADY CLOSED" STATUS BYTE,
003190* USED IN B-300-VALIDATE-DELETE BELOW IN PLACE OF THE OLD BARE
003195* LITERAL COMPARE.
003200*
003300    INPUT-OUTPUT SECTION.
003400    FILE-CONTROL.
003500        SELECT ACCOUNT-USER-FILE ASSIGN TO ACUSRMST
003600            ORGANIZATION IS SEQUENTIAL
003700            ACCESS MODE IS SEQUENTIAL
003800            FILE STATUS IS FS-ACCT-USER.
003900*
004000        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE IS DYNAMIC
004300            RELATIVE KEY IS ACM-RELATIVE-KEY
004400            FILE STATUS IS FS-ACCOUNT.
004500*
004600    DATA DIVISION.
004700    FILE SECTION.
004800    FD  ACCOUNT-USER-FILE
004900        LABEL RECORD STANDARD.
005000    01  FD-ACCT-USER-RECORD.
005100        05  FD-AU-USER-ID             PIC 9(09).
005200        05  FILLER                    PIC X(01).
005300*
005400    FD  ACCOUNT-FILE
005500        LABEL RECORD STANDARD.
005600    01  FD-ACCT-MASTER-RECORD.
005700        05  FD-ACM-ACCT-ID            PIC 9(09).
005800        05  FD-ACM-ACCT-NUMBER        PIC X(10).
005900        05  FD-ACM-USER-ID            PIC 9(09).
006000        05  FD-ACM-ACCT-STATUS        PIC X(01).
006100        05  FD-ACM-BALANCE            PIC S9(15).
006200        05  FD-ACM-REGISTERED-AT      PIC X(26).
006300        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
006350        05  FD-ACM-FILLER             PIC X(04).
006400*
006500    WORKING-STORAGE SECTION.
006600    COPY LEDGWRK.
006700    COPY ACCTUSR.
006800    COPY ACCTMST.
006900*
007000    01  FS-ACCT-USER                  PIC X(02).
007100    01  FS-ACCOUNT                    PIC X(02).
007200*
007300    01  WS-SWITCHES.
007400        05  WS-LOAD-EOF-SW            PIC X(01).
007500            88  WS-LOAD-AT-EOF            VALUE "Y".
007600*
007700    LINKAGE SECTION.
007800    01  LK-CALLER-RETURN-AREA.
007900        05  LK-CALLER-RETURN-CODE     PIC 9(02).
008000    01  LK-CALLER-USER-ID             PIC 9(09).
008100    01  LK-CALLER-ACCT-NUMBER         PIC X(10).
008200    01  LK-CALLER-BALANCE             PIC S9(15).
008300*
008400    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
008500            LK-CALLER-USER-ID LK-CALLER-ACCT-NUMBER
008600            LK-CALLER-BALANCE.
008700*
008800    A-000-MAIN-CONTROL.
008900        MOVE ZERO TO LK-RETURN-CODE.
009000        PERFORM B-100-VALIDATE-USER THRU B-100-EXIT.
009100        IF LK-SUCCESS
009200            PERFORM B-200-READ-ACCOUNT THRU B-200-EXIT
009300        END-IF.
009400        IF LK-SUCCESS
009500            PERFORM B-300-VALIDATE-DELETE THRU B-300-EXIT
009600        END-IF.
009700        IF LK-SUCCESS
009800            PERFORM B-400-REWRITE-ACCOUNT THRU B-400-EXIT
009900        END-IF.
010000        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
010100        GOBACK.
010200*
010300    B-100-VALIDATE-USER.
010400        OPEN INPUT ACCOUNT-USER-FILE.
010500        MOVE ZERO TO AU-TBL-COUNT.
010600        PERFORM B-110-LOAD-USER-TABLE THRU B-110-EXIT
010700            UNTIL WS-LOAD-AT-EOF.
010800        CLOSE ACCOUNT-USER-FILE.
010900        IF AU-TBL-COUNT = 0
011000            SET LK-USER-NOT-FOUND TO TRUE
011100            GO TO B-100-EXIT
011200        END-IF.
011300        SEARCH ALL AU-TABLE
011400            AT END
011500                SET LK-USER-NOT-FOUND TO TRUE
011600            WHEN AU-TBL-USER-ID (AU-IDX) = LK-CALLER-USER-ID
011700                SET LK-SUCCESS TO TRUE
011800        END-SEARCH.
011900    B-100-EXIT.
012000        EXIT.
012100*
012200    B-110-LOAD-USER-TABLE.
012300        MOVE "N" TO WS-LOAD-EOF-SW.
012400        READ ACCOUNT-USER-FILE
012500            AT END
012600                MOVE "Y" TO WS-LOAD-EOF-SW
012700            NOT AT END
012800                ADD 1 TO AU-TBL-COUNT
012900                MOVE FD-AU-USER-ID TO AU-TBL-USER-ID (AU-TBL-COUNT)
013000        END-READ.
013100    B-110-EXIT.
013200        EXIT.
013300*
013400    B-200-READ-ACCOUNT.
013500        MOVE ZERO TO ACM-NTBL-COUNT.
013600        OPEN INPUT ACCOUNT-FILE.
013700        MOVE "N" TO WS-LOAD-EOF-SW.
013800        PERFORM B-210-SCAN-ACCOUNT-FILE THRU B-210-EXIT
013900            UNTIL WS-LOAD-AT-EOF.
014000        IF ACM-NTBL-COUNT = 0
014100            SET LK-ACCOUNT-NOT-FOUND TO TRUE
014200            CLOSE ACCOUNT-FILE
014300            GO TO B-200-EXIT
014400        END-IF.
014500        SEARCH ALL ACM-NUMBER-TABLE
014600            AT END
014700                SET LK-ACCOUNT-NOT-FOUND TO TRUE
014800            WHEN ACM-NTBL-ACCT-NUMBER (ACM-NIDX) = LK-CALLER-ACCT-NUMBER
014900                MOVE ACM-NTBL-RELATIVE-KEY (ACM-NIDX) TO ACM-RELATIVE-KEY
015000                READ ACCOUNT-FILE
015100                    INVALID KEY
015200                        SET LK-ACCOUNT-NOT-FOUND TO TRUE
015300                END-READ
015400        END-SEARCH.
015500        IF NOT LK-ACCOUNT-NOT-FOUND
015600            SET LK-SUCCESS TO TRUE
015700        END-IF.
015800        CLOSE ACCOUNT-FILE.
015900    B-200-EXIT.
016000        EXIT.
016100*
016200    B-210-SCAN-ACCOUNT-FILE.
016300        READ ACCOUNT-FILE NEXT RECORD
016400            AT END
016500                MOVE "Y" TO WS-LOAD-EOF-SW
016600            NOT AT END
016700                ADD 1 TO ACM-NTBL-COUNT
016800                MOVE FD-ACM-ACCT-NUMBER
016900                    TO ACM-NTBL-ACCT-NUMBER (ACM-NTBL-COUNT)
017000                MOVE FD-ACM-ACCT-ID
017100                    TO ACM-NTBL-ACCT-ID (ACM-NTBL-COUNT)
017200                MOVE FD-ACM-ACCT-ID
017300                    TO ACM-NTBL-RELATIVE-KEY (ACM-NTBL-COUNT)
017400        END-READ.
017500    B-210-EXIT.
017600        EXIT.
017700*
017800    B-300-VALIDATE-DELETE.
017900        SET LK-SUCCESS TO TRUE.
018000        IF FD-ACM-USER-ID NOT = LK-CALLER-USER-ID
018100            SET LK-USER-ACCOUNT-UN-MATCH TO TRUE
018200            GO TO B-300-EXIT
018300        END-IF.
018400        IF FD-ACM-ACCT-STATUS IS UNREGISTERED-STATUS-CODE
018500            SET LK-ACCOUNT-ALREADY-UNREGISTERED TO TRUE
018600            GO TO B-300-EXIT
018700        END-IF.
018800        IF FD-ACM-BALANCE > ZERO
018900            SET LK-BALANCE-NOT-EMPTY TO TRUE
019000            GO TO B-300-EXIT
019100        END-IF.
019200    B-300-EXIT.
019300        EXIT.
019400*
019500    B-400-REWRITE-ACCOUNT.
019600        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
019700        ACCEPT LK-CURR-TIME-8 FROM TIME.
019800        MOVE "2" TO FD-ACM-ACCT-STATUS.
019900        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
020000                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
020100                DELIMITED BY SIZE INTO FD-ACM-UNREGISTERED-AT.
020200        OPEN I-O ACCOUNT-FILE.
020300        REWRITE FD-ACCT-MASTER-RECORD.
020400        IF FS-ACCOUNT NOT = "00"
020500            DISPLAY "ACCTDEL: REWRITE FAILED, FS=" FS-ACCOUNT
020600            SET LK-ACCOUNT-NOT-FOUND TO TRUE
020700        ELSE
020800            MOVE FD-ACM-BALANCE TO LK-CALLER-BALANCE
020900            SET LK-SUCCESS TO TRUE
021000        END-IF.
021100        CLOSE ACCOUNT-FILE.
021200    B-400-EXIT.
021300        EXIT.
