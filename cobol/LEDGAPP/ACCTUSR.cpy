000100***************************************************************
000200* ACCTUSR.CPY
000300* MERIDIAN TRUST DATA CENTER -- LEDGER SUBSYSTEM
000400* ACCOUNT-OWNER CROSS-REFERENCE RECORD AND LOOKUP TABLE
000500***************************************************************
000600*
000700* THIS MEMBER CARRIES THE ACCOUNT-USER (CUSTOMER/OWNER) KEY
000800* RECORD AND THE SORTED IN-MEMORY TABLE USED TO SEARCH IT.
000900* THE OWNER FILE ITSELF CARRIES NO NAME OR ADDRESS DATA IN
001000* THIS SUBSYSTEM -- THAT INFORMATION LIVES ON THE CUSTOMER
001100* MASTER OWNED BY THE DEMAND-DEPOSIT SYSTEM AND IS NOT
001200* REPLICATED HERE.  A USER-ID THAT APPEARS ON THIS FILE IS
001300* TAKEN AS A VALID, KNOWN OWNER FOR LEDGER PURPOSES.
001400*
001500***************************************************************
001600*    CHANGE HISTORY
001700*    DATE      WHO   TKT        DESCRIPTION
001800*    --------  ----  ---------  -----------------------------
001900*    03/11/84  RHM   LDG-0003   ORIGINAL MEMBER
002000*    09/22/87  CAT   LDG-0061   ADDED SORTED TABLE FOR SEARCH ALL
002100*    01/14/99  WFO   LDG-0244   Y2K REVIEW -- NO DATE FIELDS HERE,
002200*                                NO CHANGE REQUIRED, SIGNED OFF
002300*    06/02/03  DKR   LDG-0318   RAISED TABLE SIZE TO 5000 OWNERS
002320*    03/09/04  CAT   LDG-0306   REWORDED THE SORTED-TABLE BANNER
002340*                                BELOW, NO LOGIC CHANGE
002400***************************************************************
002500*
002600* ACCOUNT-USER-FILE RECORD -- 9 BYTES OF USER-ID PLUS A 1-BYTE
002650* RESERVE PAD, 10-BYTE PHYSICAL RECORD
002700*
002800    01  ACCT-USER-RECORD.
002900        05  AU-USER-ID              PIC 9(09).
003000        05  FILLER                  PIC X(01).
003100*
003200***************************************************************
003300* IN-MEMORY SORTED COPY OF ACCOUNT-USER-FILE, LOADED AT OPEN
003400* TIME AND SEARCHED WITH SEARCH ALL.  THIS BOX CARRIES NO
003500* ISAM/KSDS ACCESS METHOD LICENSE, SO THE OWNER FILE, WHICH IS
003600* READ FAR MORE OFTEN THAN IT IS WRITTEN, IS KEPT SORTED ON DISK
003700* AND LOADED WHOLE RATHER THAN KEYED.
003800***************************************************************
003900    01  ACCT-USER-TABLE-AREA.
004000        05  AU-TBL-COUNT             PIC S9(07) COMP.
004100        05  AU-TABLE OCCURS 5000 TIMES
004200                ASCENDING KEY IS AU-TBL-USER-ID
004300                INDEXED BY AU-IDX.
004400            10  AU-TBL-USER-ID        PIC 9(09).
004500            10  FILLER                PIC X(01).
