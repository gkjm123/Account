000100***************************************************************
000200* LEDGWRK.CPY
000300* MERIDIAN TRUST DATA CENTER -- LEDGER SUBSYSTEM
000400* COMMON LINKAGE WORK AREA -- RETURN CODE, TIMESTAMP, COUNTERS
000500***************************************************************
000600*
000700* COPIED INTO THE LINKAGE SECTION OF EVERY LEDGER SERVICE
000800* PROGRAM (ACCTCRT, ACCTDEL, ACCTLST, ACCTGET, TXNUSE, TXNCAN,
000900* TXNQRY) SO THE CALLING PROGRAM (LEDGDRV) AND EACH SERVICE
001000* SHARE ONE RETURN-CODE LAYOUT.  THIS IS THE LEDGER SHOP'S OWN
001100* REPLACEMENT FOR THE OLD TPSTATUS-REC/REC-FOUND/REC-NOT-FOUND
001200* PAIR THAT USED TO RIDE ALONG ON EVERY TPCALL.
001300*
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    06/18/85  RHM   LDG-0011   ORIGINAL RETURN-CODE LAYOUT
001900*    10/02/89  CAT   LDG-0094   ADDED LOCK-WOULD-BLOCK CODE FOR
002000*                                COMPLETENESS (NOT RAISED HERE --
002100*                                SEE NOTE BELOW)
002200*    04/11/96  PQV   LDG-0198   ADDED NEXT-TXN-ID COUNTER
002300*    01/28/99  WFO   LDG-0247   Y2K REVIEW OF LK-CURRENT-DATE --
002400*                                CALLER SUPPLIES A FULL 4-DIGIT
002500*                                YEAR, NO CHANGE REQUIRED,
002600*                                SIGNED OFF
002610*    02/06/04  CAT   LDG-0268   WIDENED LK-ID-RUN-STAMP TO 16
002620*                                BYTES -- IT WAS ONLY 14, AND THE
002630*                                DATE+TIME STRING BUILT INTO IT BY
002640*                                TXNUSE/TXNCAN IS 16 BYTES, SO THE
002650*                                LAST TWO DIGITS OF THE TIME WERE
002660*                                BEING TRUNCATED ON EVERY CALL.
002670*                                SHRANK LK-ID-FILLER TO MATCH, ADDED
002680*                                77-LEVEL FOR THE ACCOUNT CAP
002700***************************************************************
002800*
002900* LK-RETURN-CODE CARRIES THE ERROR CATALOGUE AS LEVEL-88S.
003000* ACCOUNT-TRANSACTION-LOCK IS CARRIED FOR COMPLETENESS ONLY --
003100* THE DISTRIBUTED LOCK IT NAMED LIVED IN THE OLD ON-LINE FRONT
003200* END AND HAS NO MEANING IN A SINGLE-THREADED BATCH RUN WHERE
003300* ONE REQUEST IS TAKEN ALL THE WAY TO COMPLETION BEFORE THE
003400* NEXT ONE IS READ.
003500*
003600    01  LK-RETURN-AREA.
003700        05  LK-RETURN-CODE           PIC 9(02) VALUE ZERO.
003800            88  LK-SUCCESS                        VALUE 00.
003900            88  LK-USER-NOT-FOUND                 VALUE 01.
004000            88  LK-ACCOUNT-NOT-FOUND               VALUE 02.
004100            88  LK-ACCOUNT-ALREADY-UNREGISTERED    VALUE 03.
004200            88  LK-BALANCE-NOT-EMPTY                VALUE 04.
004300            88  LK-MAX-ACCOUNT-PER-USER-10          VALUE 05.
004400            88  LK-USER-ACCOUNT-UN-MATCH            VALUE 06.
004500            88  LK-TRANSACTION-NOT-FOUND            VALUE 07.
004600            88  LK-TRANSACTION-ACCOUNT-UN-MATCH      VALUE 08.
004700            88  LK-CANCEL-MUST-FULLY                 VALUE 09.
004800            88  LK-TOO-OLD-ORDER-TO-CANCEL            VALUE 10.
004900            88  LK-AMOUNT-EXCEED-BALANCE               VALUE 11.
005000            88  LK-ACCOUNT-TRANSACTION-LOCK             VALUE 12.
005100*
005200***************************************************************
005300* CURRENT-DATE WORK AREA -- LOADED BY B-050-GET-CURRENT-TIMESTAMP
005400* (EVERY SERVICE PROGRAM CARRIES ITS OWN COPY OF THAT PARAGRAPH)
005500* WITH ACCEPT ... FROM DATE YYYYMMDD AND ACCEPT ... FROM TIME,
005600* THEN BROKEN OUT HERE BY REDEFINES SO A SERVICE CAN STAMP
005700* REGISTERED-AT/TRANSACTED-AT WITHOUT ITS OWN UNSTRING.
005800***************************************************************
005900    01  LK-CURR-DATE-RAW.
006000        05  LK-CURR-DATE-8            PIC 9(08).
006100    01  LK-CURR-DATE-BROKEN REDEFINES LK-CURR-DATE-RAW.
006200        05  LK-CURR-YYYY              PIC 9(04).
006300        05  LK-CURR-MM                PIC 9(02).
006400        05  LK-CURR-DD                PIC 9(02).
006500*
006600    01  LK-CURR-TIME-RAW.
006700        05  LK-CURR-TIME-8            PIC 9(08).
006800    01  LK-CURR-TIME-BROKEN REDEFINES LK-CURR-TIME-RAW.
006900        05  LK-CURR-HH                PIC 9(02).
007000        05  LK-CURR-MIN               PIC 9(02).
007100        05  LK-CURR-SS                PIC 9(02).
007200        05  LK-CURR-HUNDREDTHS        PIC 9(02).
007300*
007400***************************************************************
007500* MONOTONIC COUNTER USED TO MANUFACTURE A UNIQUE, FIXED
007600* 32-CHARACTER TRANSACTION ID FOR THIS RUN.  THE SOURCE SYSTEM
007700* STRIPPED THE DASHES FROM A RANDOM UUID; A BATCH RUN HAS NO
007800* NEED OF RANDOMNESS, ONLY UNIQUENESS AND THE FIXED WIDTH, SO
007900* THE RUN DATE-TIME IS FOLDED IN FRONT OF A SEQUENCE NUMBER.
008000***************************************************************
008100    01  LK-TXN-ID-AREA.
008200        05  LK-NEXT-TXN-SEQ          PIC S9(09) COMP VALUE ZERO.
008300        05  LK-TXN-ID-BUILD.
008400            10  LK-ID-RUN-STAMP        PIC X(16).
008500            10  LK-ID-SEQUENCE         PIC 9(09).
008600            10  LK-ID-FILLER           PIC X(07) VALUE ALL "0".
008650*
008660***************************************************************
008670* STANDALONE CONSTANT -- THE 10-ACCOUNT-PER-USER CAP IS TESTED
008672* IN ACCTCRT AND QUOTED IN THE LK-MAX-ACCOUNT-PER-USER-10 ERROR
008674* NAME ABOVE.  PULLED OUT TO A 77-LEVEL SO THE LIMIT LIVES IN
008676* ONE PLACE INSTEAD OF AS A BARE "10" LITERAL IN THE CHECK.
008678***************************************************************
008680    77  LK-MAX-ACCOUNTS-PER-USER PIC 9(02) VALUE 10.
008700*
008800***************************************************************
008900* WORKING COUNTERS SHARED ACROSS THE SERVICE PROGRAMS.
009000***************************************************************
009100    01  LK-COUNTER-AREA.
009200        05  LK-ACCOUNTS-FOR-USER     PIC S9(03) COMP VALUE ZERO.
009300        05  LK-ROWS-RETURNED         PIC S9(07) COMP VALUE ZERO.
