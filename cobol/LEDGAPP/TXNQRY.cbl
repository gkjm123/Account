000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/TXNQRY.cbl	$Revision: 1.4 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    TXNQRY.
000900    AUTHOR.        P Q VARGA.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  08/05/1990.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    08/05/90  PQV   LDG-0122   ORIGINAL QUERY-TRANSACTION SERVICE,
001900*                                A READ-ONLY COUSIN OF THE OLD FUND
002000*                                PRICE LOOKUP ROUTINE
002100*    01/27/99  WFO   LDG-0255   Y2K REVIEW -- TRANSACTED-AT IS
002200*                                RETURNED TO THE CALLER UNCHANGED,
002300*                                ALREADY CARRIES A 4-DIGIT YEAR,
002400*                                NO CHANGE REQUIRED, SIGNED OFF
002500*    08/17/01  DKR   LDG-0302   RAISED TRANSACTION NUMBER TABLE TO
002600*                                MATCH TXNLEDG.CPY
002620*    02/06/04  CAT   LDG-0303   ADDED SPECIAL-NAMES CLASS TEST ON
002630*                                THE RESULT-TYPE BYTE RETURNED TO
002640*                                THE CALLER IN B-100 -- A RECORD
002650*                                WITH A STRAY RESULT-TYPE BYTE NO
002660*                                LONGER SLIPS PAST AS EITHER A
002670*                                SUCCESS OR A FAILURE
002700***************************************************************
002800    ENVIRONMENT DIVISION.
002900    CONFIGURATION SECTION.
003000    SOURCE-COMPUTER.   MTDC-3090.
003100    OBJECT-COMPUTER.   MTDC-3090.
003150    SPECIAL-NAMES.
003160        CLASS VALID-RESULT-TYPE-CODE IS "S" "F".
003170*
003180* LDG-0303 -- "S"=SUCCEEDED, "F"=FAILED ARE THE ONLY TWO
003185* RESULT-TYPE BYTES THIS FILE SHOULD EVER CARRY; TESTED IN
003190* B-100 BEFORE THE BYTE IS HANDED BACK TO THE CALLER.
003195*
003200*
003300    INPUT-OUTPUT SECTION.
003400    FILE-CONTROL.
003500        SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
003600            ORGANIZATION IS RELATIVE
003700            ACCESS MODE IS DYNAMIC
003800            RELATIVE KEY IS TXL-RELATIVE-KEY
003900            FILE STATUS IS FS-TXN.
004000*
004100    DATA DIVISION.
004200    FILE SECTION.
004300    FD  TRANSACTION-FILE
004400        LABEL RECORD STANDARD.
004500    01  FD-TXN-LEDGER-RECORD.
004600        05  FD-TXL-TXN-ID             PIC X(32).
004700        05  FD-TXL-ACCT-ID            PIC 9(09).
004800        05  FD-TXL-TXN-TYPE           PIC X(01).
004900        05  FD-TXL-RESULT-TYPE        PIC X(01).
005000        05  FD-TXL-AMOUNT             PIC S9(15).
005100        05  FD-TXL-BALANCE-SNAPSHOT   PIC S9(15).
005200        05  FD-TXL-TRANSACTED-AT      PIC X(26).
005250        05  FD-TXL-FILLER             PIC X(01).
005300*
005400    WORKING-STORAGE SECTION.
005500    COPY LEDGWRK.
005600    COPY TXNLEDG.
005700*
005800    01  FS-TXN                        PIC X(02).
005900*
006000    01  WS-SWITCHES.
006100        05  WS-LOAD-EOF-SW            PIC X(01).
006200            88  WS-LOAD-AT-EOF            VALUE "Y".
006300*
006400    LINKAGE SECTION.
006500    01  LK-CALLER-RETURN-AREA.
006600        05  LK-CALLER-RETURN-CODE     PIC 9(02).
006700    01  LK-CALLER-TXN-ID              PIC X(32).
006800    01  LK-CALLER-ACCT-ID             PIC 9(09).
006900    01  LK-CALLER-TXN-TYPE            PIC X(01).
007000    01  LK-CALLER-RESULT-TYPE         PIC X(01).
007100    01  LK-CALLER-AMOUNT              PIC S9(15).
007200    01  LK-CALLER-BALANCE-SNAPSHOT    PIC S9(15).
007300    01  LK-CALLER-TRANSACTED-AT       PIC X(26).
007400*
007500    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
007600            LK-CALLER-TXN-ID LK-CALLER-ACCT-ID LK-CALLER-TXN-TYPE
007700            LK-CALLER-RESULT-TYPE LK-CALLER-AMOUNT
007800            LK-CALLER-BALANCE-SNAPSHOT LK-CALLER-TRANSACTED-AT.
007900*
008000    A-000-MAIN-CONTROL.
008100        MOVE ZERO TO LK-RETURN-CODE.
008200        PERFORM B-100-READ-TRANSACTION THRU B-100-EXIT.
008300        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
008400        GOBACK.
008500*
008600    B-100-READ-TRANSACTION.
008700        MOVE ZERO TO TXL-TBL-COUNT.
008800        OPEN INPUT TRANSACTION-FILE.
008900        MOVE "N" TO WS-LOAD-EOF-SW.
009000        PERFORM B-110-SCAN-TXN-FILE THRU B-110-EXIT
009100            UNTIL WS-LOAD-AT-EOF.
009200        IF TXL-TBL-COUNT = 0
009300            SET LK-TRANSACTION-NOT-FOUND TO TRUE
009400            CLOSE TRANSACTION-FILE
009500            GO TO B-100-EXIT
009600        END-IF.
009700        SEARCH ALL TXL-ID-TABLE
009800            AT END
009900                SET LK-TRANSACTION-NOT-FOUND TO TRUE
010000            WHEN TXL-TBL-TXN-ID (TXL-IDX) = LK-CALLER-TXN-ID
010100                MOVE TXL-TBL-RELATIVE-KEY (TXL-IDX) TO TXL-RELATIVE-KEY
010200                READ TRANSACTION-FILE
010300                    INVALID KEY
010400                        SET LK-TRANSACTION-NOT-FOUND TO TRUE
010500                END-READ
010600        END-SEARCH.
010700        IF NOT LK-TRANSACTION-NOT-FOUND
010800            MOVE FD-TXL-ACCT-ID TO LK-CALLER-ACCT-ID
010900            MOVE FD-TXL-TXN-TYPE TO LK-CALLER-TXN-TYPE
010920            IF FD-TXL-RESULT-TYPE IS VALID-RESULT-TYPE-CODE
010940                MOVE FD-TXL-RESULT-TYPE TO LK-CALLER-RESULT-TYPE
010960            ELSE
010980                MOVE "F" TO LK-CALLER-RESULT-TYPE
011000            END-IF
011100            MOVE FD-TXL-AMOUNT TO LK-CALLER-AMOUNT
011200            MOVE FD-TXL-BALANCE-SNAPSHOT TO LK-CALLER-BALANCE-SNAPSHOT
011300            MOVE FD-TXL-TRANSACTED-AT TO LK-CALLER-TRANSACTED-AT
011400            SET LK-SUCCESS TO TRUE
011500        END-IF.
011600        CLOSE TRANSACTION-FILE.
011700    B-100-EXIT.
011800        EXIT.
011900*
012000    B-110-SCAN-TXN-FILE.
012100        READ TRANSACTION-FILE NEXT RECORD
012200            AT END
012300                MOVE "Y" TO WS-LOAD-EOF-SW
012400            NOT AT END
012500                ADD 1 TO TXL-TBL-COUNT
012600                MOVE FD-TXL-TXN-ID TO TXL-TBL-TXN-ID (TXL-TBL-COUNT)
012700                MOVE FD-TXL-ACCT-ID TO TXL-TBL-ACCT-ID (TXL-TBL-COUNT)
012800                MOVE FD-TXL-AMOUNT TO TXL-TBL-AMOUNT (TXL-TBL-COUNT)
012900                MOVE TXL-RELATIVE-KEY
013000                    TO TXL-TBL-RELATIVE-KEY (TXL-TBL-COUNT)
013100        END-READ.
013200    B-110-EXIT.
013300        EXIT.
