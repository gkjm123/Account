000100***************************************************************
000200* ACCTMST.CPY
000300* MERIDIAN TRUST DATA CENTER -- LEDGER SUBSYSTEM
000400* ACCOUNT MASTER RECORD AND SECONDARY-LOOKUP TABLES
000500***************************************************************
000600*
000700* ONE ENTRY PER OPEN OR CLOSED LEDGER ACCOUNT.  THE ACCOUNT IS
000800* DIRECT-READ BY ACCT-ID (RELATIVE RECORD NUMBER = ACCT-ID) AND
000900* IS ALSO LOOKED UP BY THE EXTERNAL ACCT-NUMBER AND SCANNED BY
001000* OWNING AU-USER-ID -- NEITHER OF WHICH IS THE RELATIVE KEY, SO
001100* BOTH ARE CARRIED IN SORTED TABLES BELOW AND SEARCHED WITH
001200* SEARCH ALL, THE SAME WAY THE OLD QUOTE FILE WAS SHADOWED BY
001300* A SORTED COPY WHEN WE STILL RAN THE FUND PRICING BOARD.
001400*
001500***************************************************************
001600*    CHANGE HISTORY
001700*    DATE      WHO   TKT        DESCRIPTION
001800*    --------  ----  ---------  -----------------------------
001900*    04/02/84  RHM   LDG-0004   ORIGINAL MASTER LAYOUT
002000*    11/30/86  CAT   LDG-0052   ADDED REGISTERED-AT / UNREG-AT
002100*    07/19/90  PQV   LDG-0118   ADDED ACCT-NUMBER SEARCH TABLE
002200*    02/08/94  PQV   LDG-0171   CONFIRMED NO SECOND TABLE IS
002300*                                NEEDED FOR LIST-ACCOUNTS-BY-USER,
002310*                                A PLAIN SEQUENTIAL SCAN SUFFICES
002400*    01/20/99  WFO   LDG-0245   Y2K REVIEW OF REGISTERED-AT AND
002500*                                UNREGISTERED-AT -- BOTH CARRY A
002600*                                FULL 4-DIGIT YEAR, NO CHANGE
002700*                                REQUIRED, SIGNED OFF
002800*    08/11/01  DKR   LDG-0296   RAISED TABLE SIZE TO 50000 ACCTS
002900***************************************************************
003000*
003100* ACCOUNT-FILE RECORD -- 96 BYTES OF LEDGER DATA PLUS A 4-BYTE
003150* RESERVE PAD, 100-BYTE PHYSICAL RECORD, RELATIVE ORGANIZATION
003200* KEYED BY A RELATIVE RECORD NUMBER THAT MIRRORS ACCT-ID
003300*
003400    01  ACCT-MASTER-RECORD.
003500        05  ACM-ACCT-ID              PIC 9(09).
003600        05  ACM-ACCT-NUMBER          PIC X(10).
003700        05  ACM-USER-ID              PIC 9(09).
003800        05  ACM-ACCT-STATUS          PIC X(01).
003900            88  ACM-STATUS-IN-USE        VALUE "1".
004000            88  ACM-STATUS-UNREGISTERED  VALUE "2".
004100        05  ACM-BALANCE              PIC S9(15).
004200        05  ACM-REGISTERED-AT        PIC X(26).
004300        05  ACM-UNREGISTERED-AT      PIC X(26).
004310        05  FILLER                   PIC X(04).
004400*
004500***************************************************************
004600* ALTERNATE, BROKEN-OUT VIEW OF THE OPEN TIMESTAMP -- USED BY
004700* ACCTCRT WHEN IT STAMPS A NEW RECORD SO THE YEAR/MONTH/DAY
004800* CAN BE MOVED IN FROM LK-CURRENT-DATE WITHOUT AN UNSTRING.
004900***************************************************************
005000    01  ACM-REGISTERED-AT-BROKEN REDEFINES ACM-REGISTERED-AT.
005100        05  ACM-REG-YYYY             PIC 9(04).
005200        05  FILLER                   PIC X(01).
005300        05  ACM-REG-MM               PIC 9(02).
005400        05  FILLER                   PIC X(01).
005500        05  ACM-REG-DD               PIC 9(02).
005600        05  FILLER                   PIC X(16).
005700*
005800***************************************************************
005900* SAME TREATMENT FOR THE CLOSE TIMESTAMP.
006000***************************************************************
006100    01  ACM-UNREGISTERED-AT-BROKEN REDEFINES ACM-UNREGISTERED-AT.
006200        05  ACM-UNR-YYYY             PIC 9(04).
006300        05  FILLER                   PIC X(01).
006400        05  ACM-UNR-MM               PIC 9(02).
006500        05  FILLER                   PIC X(01).
006600        05  ACM-UNR-DD               PIC 9(02).
006700        05  FILLER                   PIC X(16).
006800*
006900***************************************************************
007000* RELATIVE-RECORD-NUMBER HOLDER FOR THE ACCOUNT FILE.  THE
007100* SHOP CONVENTION IS ACCT-ID = RELATIVE RECORD NUMBER, SO THIS
007200* FIELD DOUBLES AS "NEXT-ACCT-ID" WHEN BUILDING A NEW RECORD.
007300***************************************************************
007400    01  ACM-RRN-AREA.
007500        05  ACM-RELATIVE-KEY         PIC 9(09) COMP.
007600*
007700***************************************************************
007800* SORTED SEARCH-ALL TABLE KEYED ON ACM-TBL-ACCT-NUMBER -- LOADED
007900* BY READING THE ACCOUNT FILE SEQUENTIALLY IN RELATIVE-KEY
008000* (ACCT-ID) ORDER.  NOTE THE HOUSE RULE THAT MAKES THIS SAFE
008100* WITHOUT AN EXTRA SORT PASS: A NEW ACCT-NUMBER IS ALWAYS ONE
008200* MORE THAN THE ACCT-NUMBER ON THE HIGHEST ACCT-ID ROW, SO
008300* ACCT-NUMBER RISES IN LOCKSTEP WITH ACCT-ID AND A SEQUENTIAL
008400* (ACCT-ID ORDER) LOAD IS ALREADY IN ASCENDING ACCT-NUMBER
008500* ORDER.  USED BY ACCTDEL, TXNUSE AND TXNCAN TO RESOLVE AN
008600* EXTERNAL ACCT-NUMBER TO ITS RELATIVE-KEY/ACCT-ID.
008700***************************************************************
008800    01  ACCT-NUMBER-TABLE-AREA.
008900        05  ACM-NTBL-COUNT            PIC S9(07) COMP.
009000        05  ACM-NUMBER-TABLE OCCURS 50000 TIMES
009100                ASCENDING KEY IS ACM-NTBL-ACCT-NUMBER
009200                INDEXED BY ACM-NIDX.
009300            10  ACM-NTBL-ACCT-NUMBER    PIC X(10).
009400            10  ACM-NTBL-ACCT-ID        PIC 9(09).
009500            10  ACM-NTBL-RELATIVE-KEY   PIC 9(09) COMP.
