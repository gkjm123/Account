000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/ACCTCRT.cbl	$Revision: 2.2 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    ACCTCRT.
000900    AUTHOR.        R H MUNOZ.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  04/09/1984.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    04/09/84  RHM   LDG-0002   ORIGINAL CREATE-ACCOUNT SERVICE
001810*    02/06/04  CAT   LDG-0321   ADDED SPECIAL-NAMES CLASS TEST PER
001820*                                SHOP STANDARD FOR ALL LEDGER
001830*                                SUBSYSTEM PROGRAMS.  ALSO SWAPPED
001840*                                THE BARE "10" CAP LITERAL FOR THE
001845*                                NEW LK-MAX-ACCOUNTS-PER-USER
001850*                                77-LEVEL IN LEDGWRK
001855*    03/09/04  CAT   LDG-0307   MOVED THE CLASS TEST FROM AN
001857*                                UNREACHABLE GUARD IN B-400 (WHERE
001859*                                THE STATUS BYTE WAS ALWAYS "1")
001861*                                TO A REAL READ-TIME CHECK IN B-210
001863*                                THAT EXCLUDES A BAD-STATUS ROW
001865*                                FROM THE ACCOUNT COUNT
001900*    12/01/86  CAT   LDG-0053   ADDED 10-ACCOUNT-PER-USER CAP
002000*    07/20/90  PQV   LDG-0119   SWITCHED ACCOUNT-NUMBER ASSIGNMENT
002100*                                TO "HIGHEST ACCT-ID ON FILE" RULE,
002200*                                NOT HIGHEST ACCOUNT NUMBER --
002300*                                MATCHES THE ON-LINE SYSTEM'S OWN
002400*                                "LAST INSERTED ROW" LOOKUP
002500*    01/21/99  WFO   LDG-0249   Y2K REVIEW OF REGISTERED-AT STAMP,
002600*                                CONFIRMED 4-DIGIT YEAR, SIGNED OFF
002700*    08/12/01  DKR   LDG-0297   RAISED ACCOUNT TABLE TO 50000 ROWS
002800*                                TO MATCH ACCTMST.CPY
002900***************************************************************
003000    ENVIRONMENT DIVISION.
003100    CONFIGURATION SECTION.
003200    SOURCE-COMPUTER.   MTDC-3090.
003300    OBJECT-COMPUTER.   MTDC-3090.
003350    SPECIAL-NAMES.
003360        CLASS VALID-ACCT-STATUS-CODE IS "1" THRU "2".
003370*
003380* LDG-0307 -- CLASS TEST USED IN B-210 BELOW SO A MASTER RECORD
003385* WHOSE STATUS BYTE HAS GONE BAD (E.G. A ROW LEFT HALF-WRITTEN BY
003390* AN ABENDED RUN) IS NOT COUNTED TOWARD THE 10-ACCOUNT-PER-USER
003395* CAP -- SAME HALF-WRITTEN-ROW CONCERN ACCTLST GUARDS AGAINST ON
003397* THE ACCOUNT-NUMBER SIDE (LDG-0300/LDG-0304).
003400*
003500    INPUT-OUTPUT SECTION.
003600    FILE-CONTROL.
003700        SELECT ACCOUNT-USER-FILE ASSIGN TO ACUSRMST
003800            ORGANIZATION IS SEQUENTIAL
003900            ACCESS MODE IS SEQUENTIAL
004000            FILE STATUS IS FS-ACCT-USER.
004100*
004200        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
004300            ORGANIZATION IS RELATIVE
004400            ACCESS MODE IS DYNAMIC
004500            RELATIVE KEY IS ACM-RELATIVE-KEY
004600            FILE STATUS IS FS-ACCOUNT.
004700*
004800    DATA DIVISION.
004900    FILE SECTION.
005000    FD  ACCOUNT-USER-FILE
005100        LABEL RECORD STANDARD.
005200    01  FD-ACCT-USER-RECORD.
005300        05  FD-AU-USER-ID             PIC 9(09).
005400        05  FILLER                    PIC X(01).
005500*
005600    FD  ACCOUNT-FILE
005700        LABEL RECORD STANDARD.
005800    01  FD-ACCT-MASTER-RECORD.
005900        05  FD-ACM-ACCT-ID            PIC 9(09).
006000        05  FD-ACM-ACCT-NUMBER        PIC X(10).
006100        05  FD-ACM-USER-ID            PIC 9(09).
006200        05  FD-ACM-ACCT-STATUS        PIC X(01).
006300        05  FD-ACM-BALANCE            PIC S9(15).
006400        05  FD-ACM-REGISTERED-AT      PIC X(26).
006500        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
006550        05  FD-ACM-FILLER             PIC X(04).
006600*
006700    WORKING-STORAGE SECTION.
006800    COPY LEDGWRK.
006850    COPY ACCTUSR.
006900    COPY ACCTMST.
007000*
007100    01  FS-ACCT-USER                  PIC X(02).
007200    01  FS-ACCOUNT                    PIC X(02).
007300*
007400    01  WS-SWITCHES.
007500        05  WS-LOAD-EOF-SW            PIC X(01).
007600            88  WS-LOAD-AT-EOF            VALUE "Y".
007700*
007800    01  WS-HIGH-WATER-AREA.
007900        05  WS-HIGH-RELATIVE-KEY      PIC 9(09) COMP VALUE ZERO.
008000        05  WS-HIGH-ACCT-NUMBER       PIC X(10) VALUE SPACES.
008100        05  WS-ANY-ACCOUNTS-SW        PIC X(01) VALUE "N".
008200            88  WS-NO-ACCOUNTS-ON-FILE    VALUE "N".
008300*
008400    01  WS-NUMBER-WORK.
008500        05  WS-NEW-ACCT-NUMBER-N      PIC 9(10).
008600*
008700    LINKAGE SECTION.
008800    01  LK-CALLER-RETURN-AREA.
008900        05  LK-CALLER-RETURN-CODE     PIC 9(02).
009000    01  LK-CALLER-USER-ID             PIC 9(09).
009100    01  LK-CALLER-INITIAL-BALANCE     PIC S9(15).
009200    01  LK-CALLER-ACCT-NUMBER         PIC X(10).
009300    01  LK-CALLER-BALANCE             PIC S9(15).
009400*
009500    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
009600            LK-CALLER-USER-ID LK-CALLER-INITIAL-BALANCE
009700            LK-CALLER-ACCT-NUMBER LK-CALLER-BALANCE.
009800*
009900    A-000-MAIN-CONTROL.
010000        MOVE ZERO TO LK-RETURN-CODE.
010100        MOVE SPACES TO LK-CALLER-ACCT-NUMBER.
010200        MOVE ZERO TO LK-CALLER-BALANCE.
010300        PERFORM B-100-VALIDATE-USER THRU B-100-EXIT.
010400        IF LK-SUCCESS
010500            PERFORM B-200-CHECK-MAX-ACCOUNTS THRU B-200-EXIT
010600        END-IF.
010700        IF LK-SUCCESS
010800            PERFORM B-300-ASSIGN-ACCOUNT-NUMBER THRU B-300-EXIT
010900        END-IF.
011000        IF LK-SUCCESS
011100            PERFORM B-400-WRITE-ACCOUNT THRU B-400-EXIT
011200        END-IF.
011300        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
011400        GOBACK.
011500*
011600    B-100-VALIDATE-USER.
011700        OPEN INPUT ACCOUNT-USER-FILE.
011800        MOVE ZERO TO AU-TBL-COUNT.
011900        PERFORM B-110-LOAD-USER-TABLE THRU B-110-EXIT
012000            UNTIL WS-LOAD-AT-EOF.
012100        CLOSE ACCOUNT-USER-FILE.
012200        IF AU-TBL-COUNT = 0
012300            SET LK-USER-NOT-FOUND TO TRUE
012400            GO TO B-100-EXIT
012500        END-IF.
012600        SEARCH ALL AU-TABLE
012700            AT END
012800                SET LK-USER-NOT-FOUND TO TRUE
012900            WHEN AU-TBL-USER-ID (AU-IDX) = LK-CALLER-USER-ID
013000                SET LK-SUCCESS TO TRUE
013100        END-SEARCH.
013200    B-100-EXIT.
013300        EXIT.
013400*
013500    B-110-LOAD-USER-TABLE.
013600        MOVE "N" TO WS-LOAD-EOF-SW.
013700        READ ACCOUNT-USER-FILE
013800            AT END
013900                MOVE "Y" TO WS-LOAD-EOF-SW
014000            NOT AT END
014100                ADD 1 TO AU-TBL-COUNT
014200                MOVE FD-AU-USER-ID TO AU-TBL-USER-ID (AU-TBL-COUNT)
014300        END-READ.
014400    B-110-EXIT.
014500        EXIT.
014600*
014700    B-200-CHECK-MAX-ACCOUNTS.
014800        MOVE ZERO TO LK-ACCOUNTS-FOR-USER.
014900        MOVE ZERO TO WS-HIGH-RELATIVE-KEY.
015000        MOVE SPACES TO WS-HIGH-ACCT-NUMBER.
015100        OPEN INPUT ACCOUNT-FILE.
015200        MOVE ZERO TO ACM-RELATIVE-KEY.
015300        PERFORM B-210-SCAN-ACCOUNT-FILE THRU B-210-EXIT
015400            UNTIL WS-LOAD-AT-EOF.
015500        CLOSE ACCOUNT-FILE.
015600        IF LK-ACCOUNTS-FOR-USER = LK-MAX-ACCOUNTS-PER-USER
015700            SET LK-MAX-ACCOUNT-PER-USER-10 TO TRUE
015800        ELSE
015900            SET LK-SUCCESS TO TRUE
016000        END-IF.
016100    B-200-EXIT.
016200        EXIT.
016300*
016400    B-210-SCAN-ACCOUNT-FILE.
016500        MOVE "N" TO WS-LOAD-EOF-SW.
016600        READ ACCOUNT-FILE NEXT RECORD
016700            AT END
016800                MOVE "Y" TO WS-LOAD-EOF-SW
016900            NOT AT END
017000                MOVE "Y" TO WS-ANY-ACCOUNTS-SW
017100                IF FD-ACM-USER-ID = LK-CALLER-USER-ID
017150                   AND FD-ACM-ACCT-STATUS IS VALID-ACCT-STATUS-CODE
017200                    ADD 1 TO LK-ACCOUNTS-FOR-USER
017300                END-IF
017400                IF FD-ACM-ACCT-ID > WS-HIGH-RELATIVE-KEY
017500                    MOVE FD-ACM-ACCT-ID TO WS-HIGH-RELATIVE-KEY
017600                    MOVE FD-ACM-ACCT-NUMBER TO WS-HIGH-ACCT-NUMBER
017700                END-IF
017800        END-READ.
017900    B-210-EXIT.
018000        EXIT.
018100*
018200    B-300-ASSIGN-ACCOUNT-NUMBER.
018300        IF WS-NO-ACCOUNTS-ON-FILE
018400            MOVE "1000000000" TO LK-CALLER-ACCT-NUMBER
018500        ELSE
018600            MOVE WS-HIGH-ACCT-NUMBER TO WS-NEW-ACCT-NUMBER-N
018700            ADD 1 TO WS-NEW-ACCT-NUMBER-N
018800            MOVE WS-NEW-ACCT-NUMBER-N TO LK-CALLER-ACCT-NUMBER
018900        END-IF.
019000        SET LK-SUCCESS TO TRUE.
019100    B-300-EXIT.
019200        EXIT.
019300*
019400    B-400-WRITE-ACCOUNT.
019500        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
019600        ACCEPT LK-CURR-TIME-8 FROM TIME.
019700        MOVE WS-HIGH-RELATIVE-KEY TO ACM-RELATIVE-KEY.
019800        ADD 1 TO ACM-RELATIVE-KEY.
019900        MOVE ACM-RELATIVE-KEY TO FD-ACM-ACCT-ID.
020000        MOVE LK-CALLER-ACCT-NUMBER TO FD-ACM-ACCT-NUMBER.
020100        MOVE LK-CALLER-USER-ID TO FD-ACM-USER-ID.
020200        MOVE "1" TO FD-ACM-ACCT-STATUS.
020300        MOVE LK-CALLER-INITIAL-BALANCE TO FD-ACM-BALANCE.
020400        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
020500                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
020600                DELIMITED BY SIZE INTO FD-ACM-REGISTERED-AT.
020700        MOVE SPACES TO FD-ACM-UNREGISTERED-AT.
020800        OPEN I-O ACCOUNT-FILE.
020900        WRITE FD-ACCT-MASTER-RECORD.
021000        IF FS-ACCOUNT NOT = "00"
021100            DISPLAY "ACCTCRT: WRITE FAILED, FS=" FS-ACCOUNT
021200            SET LK-ACCOUNT-NOT-FOUND TO TRUE
021300        ELSE
021400            MOVE LK-CALLER-INITIAL-BALANCE TO LK-CALLER-BALANCE
021500            SET LK-SUCCESS TO TRUE
021600        END-IF.
021700        CLOSE ACCOUNT-FILE.
021800    B-400-EXIT.
021900        EXIT.
