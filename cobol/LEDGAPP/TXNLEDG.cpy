000100***************************************************************
000200* TXNLEDG.CPY
000300* MERIDIAN TRUST DATA CENTER -- LEDGER SUBSYSTEM
000400* TRANSACTION LEDGER-ENTRY RECORD AND SEARCH TABLE
000500***************************************************************
000600*
000700* APPEND-MOSTLY LEDGER OF EVERY USE (DEBIT) AND CANCEL (CREDIT
000800* REVERSAL) ATTEMPT, SUCCESSFUL OR FAILED.  A FAILED ENTRY IS
000900* WRITTEN FOR AUDIT EVEN THOUGH NO BALANCE WAS ACTUALLY MOVED --
001000* SEE TXN-RESULT-TYPE BELOW.  LOOKED UP BY TXN-ID, WHICH IS AN
001100* OPAQUE 32-CHARACTER STRING, NOT A RELATIVE RECORD NUMBER, SO
001200* THE FILE IS SHADOWED BY A SORTED SEARCH-ALL TABLE THE SAME
001300* WAY THE OLD FUND QUOTE FILE WAS.
001400*
001500***************************************************************
001600*    CHANGE HISTORY
001700*    DATE      WHO   TKT        DESCRIPTION
001800*    --------  ----  ---------  -----------------------------
001900*    05/14/85  RHM   LDG-0009   ORIGINAL LEDGER ENTRY LAYOUT
002000*    02/03/88  CAT   LDG-0073   ADDED RESULT-TYPE FOR FAILED-USE
002100*                                AND FAILED-CANCEL AUDIT ENTRIES
002200*    03/17/92  PQV   LDG-0142   ADDED TXN-ID SEARCH TABLE
002300*    01/25/99  WFO   LDG-0246   Y2K REVIEW OF TRANSACTED-AT --
002400*                                CARRIES A FULL 4-DIGIT YEAR,
002500*                                NO CHANGE REQUIRED, SIGNED OFF
002600*    09/30/02  DKR   LDG-0307   RAISED TABLE SIZE TO 200000 ENTRIES
002700***************************************************************
002800*
002900* TRANSACTION-FILE RECORD -- 99 BYTES OF LEDGER DATA PLUS A
002950* 1-BYTE RESERVE PAD, 100-BYTE PHYSICAL RECORD, RELATIVE
003000* ORGANIZATION, SHADOWED BY TXN-ID-TABLE BELOW FOR LOOKUP
003100*
003200    01  TXN-LEDGER-RECORD.
003300        05  TXL-TXN-ID               PIC X(32).
003400        05  TXL-ACCT-ID              PIC 9(09).
003500        05  TXL-TXN-TYPE             PIC X(01).
003600            88  TXL-TYPE-USE             VALUE "U".
003700            88  TXL-TYPE-CANCEL          VALUE "C".
003800        05  TXL-RESULT-TYPE          PIC X(01).
003900            88  TXL-RESULT-SUCCESS       VALUE "S".
004000            88  TXL-RESULT-FAIL          VALUE "F".
004100        05  TXL-AMOUNT               PIC S9(15).
004200        05  TXL-BALANCE-SNAPSHOT     PIC S9(15).
004300        05  TXL-TRANSACTED-AT        PIC X(26).
004310        05  FILLER                   PIC X(01).
004400*
004500***************************************************************
004600* ALTERNATE, BROKEN-OUT VIEW OF THE POSTING TIMESTAMP -- USED
004700* BY THE 1-YEAR-AGE TEST IN TXNCAN TO COMPARE YEAR/MONTH/DAY
004800* AGAINST TODAY'S DATE WITHOUT AN UNSTRING EVERY CALL.
004900***************************************************************
005000    01  TXL-TRANSACTED-AT-BROKEN REDEFINES TXL-TRANSACTED-AT.
005100        05  TXL-TXN-YYYY             PIC 9(04).
005200        05  FILLER                   PIC X(01).
005300        05  TXL-TXN-MM               PIC 9(02).
005400        05  FILLER                   PIC X(01).
005500        05  TXL-TXN-DD               PIC 9(02).
005600        05  FILLER                   PIC X(16).
005700*
005800***************************************************************
005900* RELATIVE-RECORD-NUMBER COUNTER FOR THE TRANSACTION FILE --
006000* BUMPED BY ONE EVERY TIME A NEW LEDGER ENTRY (SUCCESS OR
006100* FAILURE) IS APPENDED.
006200***************************************************************
006300    01  TXL-RRN-AREA.
006400        05  TXL-RELATIVE-KEY         PIC 9(09) COMP.
006500        05  TXL-HIGH-RELATIVE-KEY    PIC 9(09) COMP.
006600*
006700***************************************************************
006800* SORTED SEARCH-ALL TABLE KEYED ON TXN-ID -- LOADED FROM THE
006900* TRANSACTION FILE AT OPEN TIME AND USED BY TXNCAN AND TXNQRY
007000* TO RESOLVE AN OPAQUE TRANSACTION ID TO A RELATIVE RECORD
007100* NUMBER.
007200***************************************************************
007300    01  TXN-ID-TABLE-AREA.
007400        05  TXL-TBL-COUNT             PIC S9(07) COMP.
007500        05  TXL-ID-TABLE OCCURS 200000 TIMES
007600                ASCENDING KEY IS TXL-TBL-TXN-ID
007700                INDEXED BY TXL-IDX.
007800            10  TXL-TBL-TXN-ID          PIC X(32).
007900            10  TXL-TBL-ACCT-ID         PIC 9(09).
008000            10  TXL-TBL-AMOUNT          PIC S9(15).
008100            10  TXL-TBL-RELATIVE-KEY    PIC 9(09) COMP.
