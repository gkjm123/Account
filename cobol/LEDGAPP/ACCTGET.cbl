000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/ACCTGET.cbl	$Revision: 1.3 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    ACCTGET.
000900    AUTHOR.        R H MUNOZ.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  04/10/1984.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    04/10/84  RHM   LDG-0005   ORIGINAL GET-ACCOUNT-BY-ID SERVICE
001900*    01/22/99  WFO   LDG-0250   Y2K REVIEW -- NO DATE MATH HERE,
002000*                                NO CHANGE REQUIRED, SIGNED OFF
002100*    05/03/00  DKR   LDG-0266   CHANGED FILE-STATUS TEST TO CHECK
002200*                                ONLY THE FIRST BYTE, MATCHING THE
002300*                                REST OF THE SUBSYSTEM
002310*    02/06/04  CAT   LDG-0267   THIS SERVICE WAS ONLY HANDING BACK
002320*                                ACCT-NUMBER AND BALANCE -- CALLERS
002330*                                DOWNSTREAM NEED THE WHOLE ACCOUNT
002340*                                ROW, SO USER-ID, STATUS, AND BOTH
002350*                                TIMESTAMPS ARE NOW RETURNED TOO.
002360*                                ALSO ADDED SPECIAL-NAMES CLASS TEST
002370*                                ON THE STATUS BYTE, SHOP STANDARD
002380*                                FOR ALL LEDGER SUBSYSTEM PROGRAMS
002400***************************************************************
002500    ENVIRONMENT DIVISION.
002600    CONFIGURATION SECTION.
002700    SOURCE-COMPUTER.   MTDC-3090.
002800    OBJECT-COMPUTER.   MTDC-3090.
002850    SPECIAL-NAMES.
002860        CLASS VALID-ACCT-STATUS-CODE IS "1" THRU "2".
002870*
002880* LDG-0267 -- CLASS TEST ON THE STATUS BYTE WE ARE ABOUT TO HAND
002885* BACK TO THE CALLER, SHOP STANDARD FOR ALL LEDGER SUBSYSTEM
002890* PROGRAMS -- SEE B-100-READ-ACCOUNT BELOW.
002900*
003000    INPUT-OUTPUT SECTION.
003100    FILE-CONTROL.
003200        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
003300            ORGANIZATION IS RELATIVE
003400            ACCESS MODE IS RANDOM
003500            RELATIVE KEY IS ACM-RELATIVE-KEY
003600            FILE STATUS IS FS-ACCOUNT.
003700*
003800    DATA DIVISION.
003900    FILE SECTION.
004000    FD  ACCOUNT-FILE
004100        LABEL RECORD STANDARD.
004200    01  FD-ACCT-MASTER-RECORD.
004300        05  FD-ACM-ACCT-ID            PIC 9(09).
004400        05  FD-ACM-ACCT-NUMBER        PIC X(10).
004500        05  FD-ACM-USER-ID            PIC 9(09).
004600        05  FD-ACM-ACCT-STATUS        PIC X(01).
004700        05  FD-ACM-BALANCE            PIC S9(15).
004800        05  FD-ACM-REGISTERED-AT      PIC X(26).
004900        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
004950        05  FD-ACM-FILLER             PIC X(04).
005000*
005100    WORKING-STORAGE SECTION.
005200    COPY LEDGWRK.
005300    COPY ACCTMST.
005400*
005500    01  FS-ACCOUNT                    PIC X(02).
005600*
005700    LINKAGE SECTION.
005800    01  LK-CALLER-RETURN-AREA.
005900        05  LK-CALLER-RETURN-CODE     PIC 9(02).
006000    01  LK-CALLER-ACCT-ID             PIC 9(09).
006100    01  LK-CALLER-ACCT-NUMBER         PIC X(10).
006120    01  LK-CALLER-USER-ID             PIC 9(09).
006140    01  LK-CALLER-ACCT-STATUS         PIC X(01).
006200    01  LK-CALLER-BALANCE             PIC S9(15).
006220    01  LK-CALLER-REGISTERED-AT       PIC X(26).
006240    01  LK-CALLER-UNREGISTERED-AT     PIC X(26).
006300*
006400    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
006500            LK-CALLER-ACCT-ID LK-CALLER-ACCT-NUMBER
006520            LK-CALLER-USER-ID LK-CALLER-ACCT-STATUS
006540            LK-CALLER-BALANCE LK-CALLER-REGISTERED-AT
006560            LK-CALLER-UNREGISTERED-AT.
006700*
006800    A-000-MAIN-CONTROL.
006900        MOVE ZERO TO LK-RETURN-CODE.
007000        MOVE SPACES TO LK-CALLER-ACCT-NUMBER.
007020        MOVE ZERO TO LK-CALLER-USER-ID.
007040        MOVE SPACES TO LK-CALLER-ACCT-STATUS.
007100        MOVE ZERO TO LK-CALLER-BALANCE.
007120        MOVE SPACES TO LK-CALLER-REGISTERED-AT.
007140        MOVE SPACES TO LK-CALLER-UNREGISTERED-AT.
007200        PERFORM B-100-READ-ACCOUNT THRU B-100-EXIT.
007300        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
007400        GOBACK.
007500*
007600    B-100-READ-ACCOUNT.
007700        OPEN INPUT ACCOUNT-FILE.
007800        MOVE LK-CALLER-ACCT-ID TO ACM-RELATIVE-KEY.
007900        READ ACCOUNT-FILE
008000            INVALID KEY
008100                SET LK-ACCOUNT-NOT-FOUND TO TRUE
008200        END-READ.
008300        IF LK-RETURN-CODE = ZERO
008400            IF FS-ACCOUNT (1:1) = "0"
008500                MOVE FD-ACM-ACCT-NUMBER TO LK-CALLER-ACCT-NUMBER
008520                MOVE FD-ACM-USER-ID TO LK-CALLER-USER-ID
008540                IF FD-ACM-ACCT-STATUS IS VALID-ACCT-STATUS-CODE
008550                    MOVE FD-ACM-ACCT-STATUS TO LK-CALLER-ACCT-STATUS
008560                ELSE
008570                    MOVE "2" TO LK-CALLER-ACCT-STATUS
008580                END-IF
008600                MOVE FD-ACM-BALANCE TO LK-CALLER-BALANCE
008620                MOVE FD-ACM-REGISTERED-AT TO LK-CALLER-REGISTERED-AT
008640                MOVE FD-ACM-UNREGISTERED-AT
008650                    TO LK-CALLER-UNREGISTERED-AT
008700                SET LK-SUCCESS TO TRUE
008800            ELSE
008900                SET LK-ACCOUNT-NOT-FOUND TO TRUE
009000            END-IF
009100        END-IF.
009200        CLOSE ACCOUNT-FILE.
009300    B-100-EXIT.
009400        EXIT.
