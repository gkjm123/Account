000100***************************************************************
000200* MERIDIAN TRUST DATA CENTER
000300* DATA CENTER OPERATIONS -- LEDGER SUBSYSTEM
000400***************************************************************
000500* #ident	"@(#) ledgapp/TXNCAN.cbl	$Revision: 2.7 $"
000600***************************************************************
000700    IDENTIFICATION DIVISION.
000800    PROGRAM-ID.    TXNCAN.
000900    AUTHOR.        C A TRAN.
001000    INSTALLATION.  MERIDIAN TRUST DATA CENTER.
001100    DATE-WRITTEN.  05/03/1987.
001200    DATE-COMPILED.
001300    SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
001400***************************************************************
001500*    CHANGE HISTORY
001600*    DATE      WHO   TKT        DESCRIPTION
001700*    --------  ----  ---------  -----------------------------
001800*    05/03/87  CAT   LDG-0059   ORIGINAL CANCEL-BALANCE (CREDIT)
001900*                                SERVICE, CARRIED OVER FROM THE
002000*                                OLD SELL-ORDER REVERSAL ROUTINE
002100*    03/15/91  CAT   LDG-0132   ADDED FAILED-CANCEL LOGGING PATH,
002200*                                SAME SHAPE AS THE TXNUSE CHANGE
002300*    10/02/93  PQV   LDG-0165   ADDED THE ONE-YEAR CUTOFF CHECK
002400*                                AGAINST THE ORIGINAL TRANSACTED-AT
002500*                                DATE (TOO-OLD-ORDER-TO-CANCEL)
002520*    10/09/93  PQV   LDG-0166   TAGGED THE ID FILLER BYTES WITH
002530*                                A "C" TO MATCH TXNUSE'S LDG-0163
002540*                                FIX -- CLOSES THE SAME TWIN-ID
002550*                                WINDOW FROM THE CANCEL SIDE
002600*    01/26/99  WFO   LDG-0254   Y2K REVIEW OF THE CUTOFF-DATE MATH
002700*                                -- YEAR PORTION IS A FULL 4 DIGITS
002800*                                AND THE COMPARE IS CHARACTER, NOT
002900*                                ARITHMETIC, SO ROLLING THE YEAR
003000*                                BACK ACROSS 1999/2000 NEEDS NO
003100*                                SPECIAL CASE, SIGNED OFF
003200*    08/16/01  DKR   LDG-0301   RAISED TRANSACTION NUMBER TABLE TO
003300*                                MATCH TXNLEDG.CPY
003320*    02/06/04  CAT   LDG-0302   ADDED SPECIAL-NAMES CLASS TEST PER
003330*                                SHOP STANDARD FOR ALL LEDGER
003340*                                SUBSYSTEM PROGRAMS; NARROWED
003350*                                LK-ID-FILLER'S TAG LITERAL TO 7
003360*                                BYTES TO MATCH THE LEDGWRK.CPY
003370*                                WIDENING OF LK-ID-RUN-STAMP (LDG-0268)
003372*    03/09/04  CAT   LDG-0308   MOVED THE CLASS TEST FROM AN
003374*                                UNREACHABLE GUARD IN B-500 (WHERE
003376*                                THE TYPE BYTE WAS ALWAYS "C") TO A
003378*                                REAL READ-TIME CHECK IN B-100 THAT
003379*                                REJECTS A FOUND RECORD THAT IS
003380*                                ITSELF ALREADY A CANCEL ENTRY
003400***************************************************************
003500    ENVIRONMENT DIVISION.
003600    CONFIGURATION SECTION.
003700    SOURCE-COMPUTER.   MTDC-3090.
003800    OBJECT-COMPUTER.   MTDC-3090.
003850    SPECIAL-NAMES.
003860        CLASS CANCEL-TXN-TYPE-CODE IS "C".
003870*
003880* LDG-0308 -- CLASS TEST USED IN B-100 BELOW TO REJECT A "FOUND"
003882* ORIGINAL TRANSACTION THAT IS ITSELF ALREADY A CANCEL-TYPE ROW --
003884* A TXN-ID COLLISION OR A CANCEL-OF-A-CANCEL REQUEST SHOULD COME
003886* BACK NOT-FOUND, NOT BE ACCEPTED AS A SECOND ORIGINAL TO REVERSE.
003900*
004000    INPUT-OUTPUT SECTION.
004100    FILE-CONTROL.
004200        SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
004300            ORGANIZATION IS RELATIVE
004400            ACCESS MODE IS DYNAMIC
004500            RELATIVE KEY IS ACM-RELATIVE-KEY
004600            FILE STATUS IS FS-ACCOUNT.
004700*
004800        SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE IS DYNAMIC
005100            RELATIVE KEY IS TXL-RELATIVE-KEY
005200            FILE STATUS IS FS-TXN.
005300*
005400    DATA DIVISION.
005500    FILE SECTION.
005600    FD  ACCOUNT-FILE
005700        LABEL RECORD STANDARD.
005800    01  FD-ACCT-MASTER-RECORD.
005900        05  FD-ACM-ACCT-ID            PIC 9(09).
006000        05  FD-ACM-ACCT-NUMBER        PIC X(10).
006100        05  FD-ACM-USER-ID            PIC 9(09).
006200        05  FD-ACM-ACCT-STATUS        PIC X(01).
006300        05  FD-ACM-BALANCE            PIC S9(15).
006400        05  FD-ACM-REGISTERED-AT      PIC X(26).
006500        05  FD-ACM-UNREGISTERED-AT    PIC X(26).
006550        05  FD-ACM-FILLER             PIC X(04).
006600*
006700    FD  TRANSACTION-FILE
006800        LABEL RECORD STANDARD.
006900    01  FD-TXN-LEDGER-RECORD.
007000        05  FD-TXL-TXN-ID             PIC X(32).
007100        05  FD-TXL-ACCT-ID            PIC 9(09).
007200        05  FD-TXL-TXN-TYPE           PIC X(01).
007300        05  FD-TXL-RESULT-TYPE        PIC X(01).
007400        05  FD-TXL-AMOUNT             PIC S9(15).
007500        05  FD-TXL-BALANCE-SNAPSHOT   PIC S9(15).
007600        05  FD-TXL-TRANSACTED-AT      PIC X(26).
007650        05  FD-TXL-FILLER             PIC X(01).
007700*
007800    WORKING-STORAGE SECTION.
007900    COPY LEDGWRK.
008000    COPY ACCTMST.
008100    COPY TXNLEDG.
008200*
008300    01  FS-ACCOUNT                    PIC X(02).
008400    01  FS-TXN                        PIC X(02).
008500*
008600    01  WS-SWITCHES.
008700        05  WS-LOAD-EOF-SW            PIC X(01).
008800            88  WS-LOAD-AT-EOF            VALUE "Y".
008900*
009000    01  WS-SAVE-RETURN-CODE           PIC 9(02) VALUE ZERO.
009100    01  WS-HIGH-TXN-RELATIVE-KEY      PIC 9(09) COMP VALUE ZERO.
009200    01  WS-NEW-BALANCE                PIC S9(15) VALUE ZERO.
009300*
009400***************************************************************
009500* WORKING COPY OF THE ORIGINAL (BEING-CANCELLED) TRANSACTION.
009600* THE FD RECORD ITSELF IS REUSED TO BUILD THE NEW CANCEL RECORD
009700* FOR WRITE, SO THE ORIGINAL'S FIELDS ARE SAVED HERE BEFORE THAT
009800* HAPPENS.
009900***************************************************************
010000    01  WS-ORIGINAL-TXN.
010100        05  WS-ORIG-FOUND-SW          PIC X(01) VALUE "N".
010200            88  WS-ORIG-WAS-FOUND         VALUE "Y".
010300        05  WS-ORIG-ACCT-ID           PIC 9(09).
010400        05  WS-ORIG-AMOUNT            PIC S9(15).
010500        05  WS-ORIG-TRANSACTED-AT     PIC X(26).
010600*
010700    01  WS-CUTOFF-AREA.
010800        05  WS-CUTOFF-YYYY            PIC 9(04).
010900        05  WS-CUTOFF-DATE-10         PIC X(10).
011000        05  WS-ORIG-DATE-10           PIC X(10).
011100*
011200    LINKAGE SECTION.
011300    01  LK-CALLER-RETURN-AREA.
011400        05  LK-CALLER-RETURN-CODE     PIC 9(02).
011500    01  LK-CALLER-TXN-ID              PIC X(32).
011600    01  LK-CALLER-ACCT-NUMBER         PIC X(10).
011700    01  LK-CALLER-AMOUNT              PIC S9(15).
011800    01  LK-CALLER-NEW-TXN-ID          PIC X(32).
011900    01  LK-CALLER-BALANCE             PIC S9(15).
012000*
012100    PROCEDURE DIVISION USING LK-CALLER-RETURN-AREA
012200            LK-CALLER-TXN-ID LK-CALLER-ACCT-NUMBER LK-CALLER-AMOUNT
012300            LK-CALLER-NEW-TXN-ID LK-CALLER-BALANCE.
012400*
012500    A-000-MAIN-CONTROL.
012600        MOVE ZERO TO LK-RETURN-CODE.
012700        MOVE SPACES TO LK-CALLER-NEW-TXN-ID.
012800        MOVE "N" TO WS-ORIG-FOUND-SW.
012900        PERFORM B-100-READ-TRANSACTION THRU B-100-EXIT.
013000        MOVE LK-RETURN-CODE TO WS-SAVE-RETURN-CODE.
013100        MOVE ZERO TO LK-RETURN-CODE.
013200        PERFORM B-200-READ-ACCOUNT THRU B-200-EXIT.
013300        IF LK-ACCOUNT-NOT-FOUND
013400            GO TO A-000-EXIT
013500        END-IF.
013600        IF WS-SAVE-RETURN-CODE NOT = ZERO
013700            MOVE WS-SAVE-RETURN-CODE TO LK-RETURN-CODE
013800            PERFORM B-900-LOG-FAILED-CANCEL THRU B-900-EXIT
013900            GO TO A-000-EXIT
014000        END-IF.
014100        PERFORM B-300-VALIDATE-CANCEL THRU B-300-EXIT.
014200        IF LK-SUCCESS
014300            PERFORM B-400-POST-CREDIT THRU B-400-EXIT
014400            PERFORM B-500-WRITE-TRANSACTION THRU B-500-EXIT
014500        ELSE
014600            PERFORM B-900-LOG-FAILED-CANCEL THRU B-900-EXIT
014700        END-IF.
014800    A-000-EXIT.
014900        MOVE LK-RETURN-CODE TO LK-CALLER-RETURN-CODE.
015000        GOBACK.
015100*
015200    B-100-READ-TRANSACTION.
015300        MOVE ZERO TO TXL-TBL-COUNT.
015400        OPEN INPUT TRANSACTION-FILE.
015500        MOVE "N" TO WS-LOAD-EOF-SW.
015600        PERFORM B-110-SCAN-TXN-FILE THRU B-110-EXIT
015700            UNTIL WS-LOAD-AT-EOF.
015800        IF TXL-TBL-COUNT = 0
015900            SET LK-TRANSACTION-NOT-FOUND TO TRUE
016000            CLOSE TRANSACTION-FILE
016100            GO TO B-100-EXIT
016200        END-IF.
016300        SEARCH ALL TXL-ID-TABLE
016400            AT END
016500                SET LK-TRANSACTION-NOT-FOUND TO TRUE
016600            WHEN TXL-TBL-TXN-ID (TXL-IDX) = LK-CALLER-TXN-ID
016700                MOVE TXL-TBL-RELATIVE-KEY (TXL-IDX) TO TXL-RELATIVE-KEY
016800                READ TRANSACTION-FILE
016900                    INVALID KEY
017000                        SET LK-TRANSACTION-NOT-FOUND TO TRUE
017100                END-READ
017200        END-SEARCH.
017300        IF NOT LK-TRANSACTION-NOT-FOUND
017320            IF FD-TXL-TXN-TYPE IS CANCEL-TXN-TYPE-CODE
017340                SET LK-TRANSACTION-NOT-FOUND TO TRUE
017360            ELSE
017400                MOVE "Y" TO WS-ORIG-FOUND-SW
017500                MOVE FD-TXL-ACCT-ID TO WS-ORIG-ACCT-ID
017600                MOVE FD-TXL-AMOUNT TO WS-ORIG-AMOUNT
017700                MOVE FD-TXL-TRANSACTED-AT TO WS-ORIG-TRANSACTED-AT
017800                SET LK-SUCCESS TO TRUE
017850            END-IF
017900        END-IF.
018000        CLOSE TRANSACTION-FILE.
018100    B-100-EXIT.
018200        EXIT.
018300*
018400    B-110-SCAN-TXN-FILE.
018500        READ TRANSACTION-FILE NEXT RECORD
018600            AT END
018700                MOVE "Y" TO WS-LOAD-EOF-SW
018800            NOT AT END
018900                ADD 1 TO TXL-TBL-COUNT
019000                MOVE FD-TXL-TXN-ID TO TXL-TBL-TXN-ID (TXL-TBL-COUNT)
019100                MOVE FD-TXL-ACCT-ID TO TXL-TBL-ACCT-ID (TXL-TBL-COUNT)
019200                MOVE FD-TXL-AMOUNT TO TXL-TBL-AMOUNT (TXL-TBL-COUNT)
019300                MOVE TXL-RELATIVE-KEY
019400                    TO TXL-TBL-RELATIVE-KEY (TXL-TBL-COUNT)
019500        END-READ.
019600    B-110-EXIT.
019700        EXIT.
019800*
019900    B-200-READ-ACCOUNT.
020000        MOVE ZERO TO ACM-NTBL-COUNT.
020100        OPEN INPUT ACCOUNT-FILE.
020200        MOVE "N" TO WS-LOAD-EOF-SW.
020300        PERFORM B-210-SCAN-ACCOUNT-FILE THRU B-210-EXIT
020400            UNTIL WS-LOAD-AT-EOF.
020500        IF ACM-NTBL-COUNT = 0
020600            SET LK-ACCOUNT-NOT-FOUND TO TRUE
020700            CLOSE ACCOUNT-FILE
020800            GO TO B-200-EXIT
020900        END-IF.
021000        SEARCH ALL ACM-NUMBER-TABLE
021100            AT END
021200                SET LK-ACCOUNT-NOT-FOUND TO TRUE
021300            WHEN ACM-NTBL-ACCT-NUMBER (ACM-NIDX) = LK-CALLER-ACCT-NUMBER
021400                MOVE ACM-NTBL-RELATIVE-KEY (ACM-NIDX) TO ACM-RELATIVE-KEY
021500                READ ACCOUNT-FILE
021600                    INVALID KEY
021700                        SET LK-ACCOUNT-NOT-FOUND TO TRUE
021800                END-READ
021900        END-SEARCH.
022000        IF NOT LK-ACCOUNT-NOT-FOUND
022100            SET LK-SUCCESS TO TRUE
022200        END-IF.
022300        CLOSE ACCOUNT-FILE.
022400    B-200-EXIT.
022500        EXIT.
022600*
022700    B-210-SCAN-ACCOUNT-FILE.
022800        READ ACCOUNT-FILE NEXT RECORD
022900            AT END
023000                MOVE "Y" TO WS-LOAD-EOF-SW
023100            NOT AT END
023200                ADD 1 TO ACM-NTBL-COUNT
023300                MOVE FD-ACM-ACCT-NUMBER
023400                    TO ACM-NTBL-ACCT-NUMBER (ACM-NTBL-COUNT)
023500                MOVE FD-ACM-ACCT-ID
023600                    TO ACM-NTBL-ACCT-ID (ACM-NTBL-COUNT)
023700                MOVE FD-ACM-ACCT-ID
023800                    TO ACM-NTBL-RELATIVE-KEY (ACM-NTBL-COUNT)
023900        END-READ.
024000    B-210-EXIT.
024100        EXIT.
024200*
024300    B-300-VALIDATE-CANCEL.
024400        SET LK-SUCCESS TO TRUE.
024500        IF WS-ORIG-ACCT-ID NOT = FD-ACM-ACCT-ID
024600            SET LK-TRANSACTION-ACCOUNT-UN-MATCH TO TRUE
024700            GO TO B-300-EXIT
024800        END-IF.
024900        IF LK-CALLER-AMOUNT NOT = WS-ORIG-AMOUNT
025000            SET LK-CANCEL-MUST-FULLY TO TRUE
025100            GO TO B-300-EXIT
025200        END-IF.
025300        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
025400        COMPUTE WS-CUTOFF-YYYY = LK-CURR-YYYY - 1.
025500        STRING WS-CUTOFF-YYYY "-" LK-CURR-MM "-" LK-CURR-DD
025600                DELIMITED BY SIZE INTO WS-CUTOFF-DATE-10.
025700        MOVE WS-ORIG-TRANSACTED-AT (1:10) TO WS-ORIG-DATE-10.
025800        IF WS-ORIG-DATE-10 < WS-CUTOFF-DATE-10
025900            SET LK-TOO-OLD-ORDER-TO-CANCEL TO TRUE
026000            GO TO B-300-EXIT
026100        END-IF.
026200    B-300-EXIT.
026300        EXIT.
026400*
026500    B-400-POST-CREDIT.
026600        OPEN INPUT ACCOUNT-FILE.
026700        MOVE WS-ORIG-ACCT-ID TO ACM-RELATIVE-KEY.
026800        READ ACCOUNT-FILE
026900            INVALID KEY
027000                SET LK-ACCOUNT-NOT-FOUND TO TRUE
027100        END-READ.
027200        CLOSE ACCOUNT-FILE.
027300        COMPUTE WS-NEW-BALANCE = FD-ACM-BALANCE + LK-CALLER-AMOUNT.
027400        MOVE WS-NEW-BALANCE TO FD-ACM-BALANCE.
027500        MOVE WS-NEW-BALANCE TO LK-CALLER-BALANCE.
027600        OPEN I-O ACCOUNT-FILE.
027700        REWRITE FD-ACCT-MASTER-RECORD.
027800        IF FS-ACCOUNT NOT = "00"
027900            DISPLAY "TXNCAN: REWRITE FAILED, FS=" FS-ACCOUNT
028000            SET LK-ACCOUNT-NOT-FOUND TO TRUE
028100        END-IF.
028200        CLOSE ACCOUNT-FILE.
028300    B-400-EXIT.
028400        EXIT.
028500*
028600    B-500-WRITE-TRANSACTION.
028700        PERFORM B-600-BUILD-TXN-ID THRU B-600-EXIT.
028800        PERFORM B-650-FIND-HIGH-TXN-KEY THRU B-650-EXIT.
028900        MOVE LK-TXN-ID-BUILD TO FD-TXL-TXN-ID.
029000        MOVE WS-ORIG-ACCT-ID TO FD-TXL-ACCT-ID.
029100        MOVE "C" TO FD-TXL-TXN-TYPE.
029200        MOVE "S" TO FD-TXL-RESULT-TYPE.
029300        MOVE LK-CALLER-AMOUNT TO FD-TXL-AMOUNT.
029400        MOVE WS-NEW-BALANCE TO FD-TXL-BALANCE-SNAPSHOT.
029500        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
029600                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
029700                DELIMITED BY SIZE INTO FD-TXL-TRANSACTED-AT.
029800        MOVE WS-HIGH-TXN-RELATIVE-KEY TO TXL-RELATIVE-KEY.
029900        ADD 1 TO TXL-RELATIVE-KEY.
030000        OPEN I-O TRANSACTION-FILE.
030100        WRITE FD-TXN-LEDGER-RECORD.
030200        IF FS-TXN NOT = "00"
030300            DISPLAY "TXNCAN: WRITE FAILED, FS=" FS-TXN
030400        ELSE
030500            MOVE LK-TXN-ID-BUILD TO LK-CALLER-NEW-TXN-ID
030600            SET LK-SUCCESS TO TRUE
030700        END-IF.
030800        CLOSE TRANSACTION-FILE.
030900    B-500-EXIT.
031000        EXIT.
031100*
031200    B-600-BUILD-TXN-ID.
031300        ACCEPT LK-CURR-DATE-8 FROM DATE YYYYMMDD.
031400        ACCEPT LK-CURR-TIME-8 FROM TIME.
031500        ADD 1 TO LK-NEXT-TXN-SEQ.
031600        STRING LK-CURR-DATE-8 LK-CURR-TIME-8
031700                DELIMITED BY SIZE INTO LK-ID-RUN-STAMP.
031710*        LDG-0166 -- TAG THE FILLER WITH A "C" SO A CANCEL-
031720*        BALANCE ID CAN NEVER TIE A USE-BALANCE ID BORN IN THE
031730*        SAME CLOCK TICK WITH THE SAME SEQUENCE NUMBER.
031740        MOVE "C000000" TO LK-ID-FILLER.
031800        MOVE LK-NEXT-TXN-SEQ TO LK-ID-SEQUENCE.
031900    B-600-EXIT.
032000        EXIT.
032100*
032200    B-650-FIND-HIGH-TXN-KEY.
032300        MOVE ZERO TO WS-HIGH-TXN-RELATIVE-KEY.
032400        MOVE "N" TO WS-LOAD-EOF-SW.
032500        OPEN INPUT TRANSACTION-FILE.
032600        PERFORM B-660-SCAN-TXN-FILE THRU B-660-EXIT
032700            UNTIL WS-LOAD-AT-EOF.
032800        CLOSE TRANSACTION-FILE.
032900    B-650-EXIT.
033000        EXIT.
033100*
033200    B-660-SCAN-TXN-FILE.
033300        READ TRANSACTION-FILE NEXT RECORD
033400            AT END
033500                MOVE "Y" TO WS-LOAD-EOF-SW
033600            NOT AT END
033700                IF TXL-RELATIVE-KEY > WS-HIGH-TXN-RELATIVE-KEY
033800                    MOVE TXL-RELATIVE-KEY TO WS-HIGH-TXN-RELATIVE-KEY
033900                END-IF
034000        END-READ.
034100    B-660-EXIT.
034200        EXIT.
034300*
034400***************************************************************
034500* FAILED-CANCEL LOGGING -- SAME SHAPE AS TXNUSE'S FAILED-USE
034600* PATH BUT TYPE=CANCEL.  IF THE ORIGINAL TRANSACTION WAS NEVER
034700* FOUND (WS-ORIG-FOUND-SW = "N") THERE IS NO OWNING ACCT-ID TO
034800* CARRY, SO THE ACCOUNT JUST READ IN B-200 SUPPLIES IT INSTEAD --
034900* THAT ACCOUNT WAS LOOKED UP BY THE ACCOUNT-NUMBER ON THE
035000* REQUEST, SO IT IS STILL THE RIGHT OWNER FOR THE LOG ROW.
035100***************************************************************
035200    B-900-LOG-FAILED-CANCEL.
035300        MOVE LK-RETURN-CODE TO WS-SAVE-RETURN-CODE.
035400        PERFORM B-600-BUILD-TXN-ID THRU B-600-EXIT.
035500        PERFORM B-650-FIND-HIGH-TXN-KEY THRU B-650-EXIT.
035600        MOVE LK-TXN-ID-BUILD TO FD-TXL-TXN-ID.
035700        IF WS-ORIG-WAS-FOUND
035800            MOVE WS-ORIG-ACCT-ID TO FD-TXL-ACCT-ID
035900        ELSE
036000            MOVE FD-ACM-ACCT-ID TO FD-TXL-ACCT-ID
036100        END-IF.
036200        MOVE "C" TO FD-TXL-TXN-TYPE.
036300        MOVE "F" TO FD-TXL-RESULT-TYPE.
036400        MOVE LK-CALLER-AMOUNT TO FD-TXL-AMOUNT.
036500        MOVE FD-ACM-BALANCE TO FD-TXL-BALANCE-SNAPSHOT.
036600        STRING LK-CURR-YYYY "-" LK-CURR-MM "-" LK-CURR-DD "T"
036700                LK-CURR-HH ":" LK-CURR-MIN ":" LK-CURR-SS
036800                DELIMITED BY SIZE INTO FD-TXL-TRANSACTED-AT.
036900        MOVE WS-HIGH-TXN-RELATIVE-KEY TO TXL-RELATIVE-KEY.
037000        ADD 1 TO TXL-RELATIVE-KEY.
037100        OPEN I-O TRANSACTION-FILE.
037200        WRITE FD-TXN-LEDGER-RECORD.
037300        IF FS-TXN NOT = "00"
037400            DISPLAY "TXNCAN: FAILED-CANCEL WRITE ERROR, FS=" FS-TXN
037500        END-IF.
037600        CLOSE TRANSACTION-FILE.
037700        MOVE WS-SAVE-RETURN-CODE TO LK-RETURN-CODE.
037800    B-900-EXIT.
037900        EXIT.
